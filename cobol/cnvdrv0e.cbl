000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    CNVDRV0O.
000400 AUTHOR.        D. KRAUSE.
000500 INSTALLATION.  WSOFT LABORATORY SYSTEMS.
000600 DATE-WRITTEN.  1988-06-02.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* CNVDRV0O                                                       *
001200* Stapelverarbeitung Masseinheiten-Umrechnung.  Liest CONV-IN    *
001300* satzweise, ruft CNVERT0M je Anfragesatz auf und schreibt das   *
001400* Ergebnis nach CONV-OUT.  Keine Steuersummen, keine Sortierung. *
001500*                                                                 *
001600* Letzte Aenderung :: 2026-08-09                                 *
001700* Letzte Version   :: H.03.00                                    *
001800* Kurzbeschreibung :: LINK-REC/CONV-OUT um die Felder der 12     *
001900*                     neuen Converter-Formeln erweitert          *
002000* Auftrag          :: LABOR-4480 LABOR-5164                      *
002100*                                                                 *
002200* Aenderungen (Version und Datum in Variable K-PROG-START         *
002300*              aendern)                                           *
002400*----------------------------------------------------------------*
002500* Vers.  | Datum      | von | Kommentar                          *
002600*--------|------------|-----|------------------------------------*
002700* H.00.00| 1988-06-02 | rb  | Neuerstellung - Testdriver SSFEIN0  *
002800* H.01.00| 1995-11-30 | dk  | Umbau auf satzweisen Batchlauf       *
002900* H.01.01| 1998-11-19 | kl  | Y2K-Pruefung Datumsfelder - o.B.    *
003000* H.01.02| 1999-01-07 | kl  | Y2K-Abschlusstest Modul bestanden   *
003100* H.02.00| 2019-06-03 | lor | CALL auf CNVERT0M, CONV-IN/OUT auf   *
003200*        |            |     | CNVRECC.cpy umgestellt               *
003300*----------------------------------------------------------------*
003400*
003500* Programmbeschreibung
003600* --------------------
003700* Eingabe  : Datei CONV-IN  - ein Anfragesatz je Zeile
003800* Ausgabe  : Datei CONV-OUT - ein Ergebnissatz je Zeile
003900* Abbruch  : LINK-RC = 9999 aus CNVERT0M -> Lauf wird beendet
004000*
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01                 IS TOP-OF-FORM
004700     SWITCH-15           IS ANZEIGE-VERSION
004800         ON STATUS IS SHOW-VERSION
004900     CLASS ALPHNUM IS "0123456789"
005000                      "abcdefghijklmnopqrstuvwxyz"
005100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005200                      " .,;-_!$%&/=*+".
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CONV-IN       ASSIGN TO "CONV-IN"
005700                          ORGANIZATION IS LINE SEQUENTIAL
005800                          FILE STATUS  IS FILE-STATUS.
005900     SELECT CONV-OUT      ASSIGN TO "CONV-OUT"
006000                          ORGANIZATION IS LINE SEQUENTIAL
006100                          FILE STATUS  IS FILE-STATUS-OUT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CONV-IN
006600     LABEL RECORD IS STANDARD.
006700     COPY CNVRECC.
006800
006900 FD  CONV-OUT
007000     LABEL RECORD IS STANDARD.
007100 01  CONV-OUT-SATZ.
007200     05  AO-ID               PIC 9(04).
007300     05  AO-ID-ANZ REDEFINES AO-ID
007400                             PIC X(04).
007500     05  AO-FUNCTION         PIC X(04).
007600     05  AO-RESULT           PIC S9(06)V9(06).
007700     05  AO-ERROR            PIC X(01).
007800     05  FILLER              PIC X(09).
007900
008000 WORKING-STORAGE SECTION.
008100*--------------------------------------------------------------------*
008200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008300*--------------------------------------------------------------------*
008400 01          COMP-FELDER.
008500     05      C4-ANZ              PIC S9(04) COMP.
008600     05      C4-X.
008700      10                         PIC X VALUE LOW-VALUE.
008800      10     C4-X2               PIC X.
008900     05      C4-NUM REDEFINES C4-X
009000                                 PIC S9(04) COMP.
009100
009200     05      C9-GELESEN          PIC S9(09) COMP VALUE ZERO.
009300     05      C9-GESCHRIEBEN      PIC S9(09) COMP VALUE ZERO.
009400     05      FILLER              PIC X(04).
009500
009600*--------------------------------------------------------------------*
009700* Display-Felder: Praefix D
009800*--------------------------------------------------------------------*
009900 01          DISPLAY-FELDER.
010000     05      D-NUM4              PIC -9(04).
010100     05      D-NUM9              PIC  9(09).
010200     05      FILLER              PIC X(04).
010300
010400*--------------------------------------------------------------------*
010500* Felder mit konstantem Inhalt: Praefix K
010600*--------------------------------------------------------------------*
010700 01          KONSTANTE-FELDER.
010800     05      K-MODUL             PIC X(08)          VALUE "CNVDRV0O".
010900     05      FILLER              PIC X(04).
011000
011100*----------------------------------------------------------------*
011200* Conditional-Felder
011300*----------------------------------------------------------------*
011400 01          SCHALTER.
011500     05      FILE-STATUS         PIC X(02).
011600          88 FILE-OK                         VALUE "00".
011700          88 FILE-NOK                        VALUE "01" THRU "99".
011800     05      REC-STAT REDEFINES  FILE-STATUS.
011900        10   FILE-STATUS1        PIC X.
012000          88 FILE-EOF                        VALUE "1".
012100        10                       PIC X.
012200
012300     05      FILE-STATUS-OUT     PIC X(02).
012400          88 FILE-OUT-OK                     VALUE "00".
012500          88 FILE-OUT-NOK                    VALUE "01" THRU "99".
012600
012700     05      PRG-STATUS          PIC 9       VALUE ZERO.
012800          88 PRG-OK                          VALUE ZERO.
012900          88 PRG-ABBRUCH                     VALUE 2.
013000     05      FILLER              PIC X(02).
013100
013200 01          WORK-FELDER.
013300     05      W-CONV-RESULT.
013400         10  WR-ID               PIC 9(04).
013500         10  WR-FUNCTION         PIC X(04).
013600         10  WR-RESULT           PIC S9(06)V9(06).
013700         10  WR-ERROR            PIC X(01).
013800         10  FILLER              PIC X(04).
013900     05      FILLER              PIC X(04).
014000
014100*-- identisch zur LINKAGE SECTION von CNVERT0M - hier als
014200*-- WORKING-STORAGE, da CNVDRV0O das Modul ruft, nicht gerufen wird
014300 01     LINK-REC.
014400    05  LINK-HDR.
014500     10 LINK-RC                 PIC S9(04) COMP.
014600     10 FILLER                  PIC X(02).
014700    05  LINK-CNV-IN.
014800     10 LINK-CR-ID               PIC 9(04).
014900     10 LINK-CR-FUNCTION         PIC X(04).
015000     10 LINK-CR-VALUE            PIC S9(06)V9(06).
015100     10 LINK-CR-VALUE2           PIC S9(06)V9(06).
015200     10 LINK-CR-INDEX            PIC 9(01).
015300     10 LINK-CR-FRACT-COUNT      PIC 9(01).
015400     10 LINK-CR-FRACT-AMOUNT     PIC S9(04)V9(04)
015500                                 OCCURS 5 TIMES.
015600     10 FILLER                  PIC X(02).
015700    05  LINK-CNV-OUT.
015800     10 LINK-XR-RESULT           PIC S9(06)V9(06).
015900     10 LINK-XR-ERROR            PIC X(01).
016000     10 FILLER                  PIC X(02).
016100
016200 PROCEDURE DIVISION.
016300******************************************************************
016400* Steuerungs-Section
016500******************************************************************
016600 A100-STEUERUNG SECTION.
016700 A100-00.
016800     IF  SHOW-VERSION
016900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
017000         STOP RUN
017100     END-IF
017200
017300     PERFORM B000-VORLAUF
017400     PERFORM B100-VERARBEITUNG
017500     PERFORM B090-ENDE
017600     STOP RUN
017700     .
017800 A100-99.
017900     EXIT.
018000
018100******************************************************************
018200* Vorlauf - Dateien oeffnen, erster Satz lesen
018300******************************************************************
018400 B000-VORLAUF SECTION.
018500 B000-00.
018600     OPEN INPUT  CONV-IN
018700     OPEN OUTPUT CONV-OUT
018800     IF  FILE-NOK OR FILE-OUT-NOK
018900         DISPLAY "CNVDRV0O: OPEN FEHLGESCHLAGEN - FILE-STATUS "
019000                  FILE-STATUS
019100         SET PRG-ABBRUCH TO TRUE
019200         EXIT SECTION
019300     END-IF
019400     PERFORM B200-LESE-CONV-IN THRU B200-99
019500     .
019600 B000-99.
019700     EXIT.
019800
019900******************************************************************
020000* Ende - Dateien schliessen, Satzstatistik anzeigen
020100******************************************************************
020200 B090-ENDE SECTION.
020300 B090-00.
020400     CLOSE CONV-IN
020500     CLOSE CONV-OUT
020600     MOVE C9-GELESEN     TO D-NUM9
020700     DISPLAY "CNVDRV0O: SAETZE GELESEN      " D-NUM9
020800     MOVE C9-GESCHRIEBEN TO D-NUM9
020900     DISPLAY "CNVDRV0O: SAETZE GESCHRIEBEN   " D-NUM9
021000     .
021100 B090-99.
021200     EXIT.
021300
021400******************************************************************
021500* Verarbeitung - satzweiser Lese-Rechne-Schreibe-Zyklus
021600******************************************************************
021700 B100-VERARBEITUNG SECTION.
021800 B100-00.
021900     IF PRG-ABBRUCH
022000        GO TO B100-99
022100     END-IF
022200 B100-10.
022300     IF  FILE-EOF
022400         GO TO B100-99
022500     END-IF
022600
022700     PERFORM C100-RUFE-CNVERT0M
022800     IF  PRG-ABBRUCH
022900         GO TO B100-99
023000     END-IF
023100
023200     PERFORM B300-SCHREIBE-CONV-OUT THRU B300-99
023300     PERFORM B200-LESE-CONV-IN      THRU B200-99
023400     GO TO B100-10
023500     .
023600 B100-99.
023700     EXIT.
023800
023900******************************************************************
024000* Lesen eines Anfragesatzes aus CONV-IN
024100******************************************************************
024200 B200-LESE-CONV-IN SECTION.
024300 B200-00.
024400     READ CONV-IN
024500         AT END
024600             SET FILE-EOF TO TRUE
024700         NOT AT END
024800             ADD 1 TO C9-GELESEN
024900     END-READ
025000     .
025100 B200-99.
025200     EXIT.
025300
025400******************************************************************
025500* Schreiben eines Ergebnissatzes nach CONV-OUT
025600******************************************************************
025700 B300-SCHREIBE-CONV-OUT SECTION.
025800 B300-00.
025900     MOVE WR-ID         TO AO-ID
026000     MOVE WR-FUNCTION   TO AO-FUNCTION
026100     MOVE WR-RESULT     TO AO-RESULT
026200     MOVE WR-ERROR      TO AO-ERROR
026300     WRITE CONV-OUT-SATZ
026400     ADD 1 TO C9-GESCHRIEBEN
026500     .
026600 B300-99.
026700     EXIT.
026800
026900******************************************************************
027000* Aufruf des Rechenmoduls CNVERT0M je Anfragesatz
027100******************************************************************
027200 C100-RUFE-CNVERT0M SECTION.
027300 C100-00.
027400     MOVE ZERO            TO LINK-RC
027500     MOVE CR-ID            TO LINK-CR-ID
027600     MOVE CR-FUNCTION      TO LINK-CR-FUNCTION
027700     MOVE CR-VALUE         TO LINK-CR-VALUE
027800     MOVE CR-VALUE2        TO LINK-CR-VALUE2
027900     MOVE CR-INDEX         TO LINK-CR-INDEX
028000     MOVE CR-FRACT-COUNT   TO LINK-CR-FRACT-COUNT
028100     MOVE CR-FRACT-AMOUNT  TO LINK-CR-FRACT-AMOUNT
028200
028300     CALL "CNVERT0M" USING LINK-REC
028400
028500     EVALUATE LINK-RC
028600         WHEN 0
028700             MOVE CR-ID            TO WR-ID
028800             MOVE CR-FUNCTION      TO WR-FUNCTION
028900             MOVE LINK-XR-RESULT   TO WR-RESULT
029000             MOVE LINK-XR-ERROR    TO WR-ERROR
029100         WHEN 100
029200             MOVE CR-ID TO D-NUM4
029300             DISPLAY "CNVDRV0O: UNBEKANNTE FUNKTION SATZ " D-NUM4
029400             MOVE CR-ID            TO WR-ID
029500             MOVE CR-FUNCTION      TO WR-FUNCTION
029600             MOVE ZERO             TO WR-RESULT
029700             MOVE "N"              TO WR-ERROR
029800         WHEN 9999
029900             MOVE CR-ID TO D-NUM4
030000             DISPLAY "CNVDRV0O: CNVERT0M ABBRUCH SATZ " D-NUM4
030100             SET PRG-ABBRUCH TO TRUE
030200         WHEN OTHER
030300             MOVE CR-ID TO D-NUM4
030400             DISPLAY "CNVDRV0O: UNBEKANNTER LINK-RC SATZ " D-NUM4
030500             SET PRG-ABBRUCH TO TRUE
030600     END-EVALUATE
030700     .
030800 C100-99.
030900     EXIT.
