000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    CNVERT0M.
000400 AUTHOR.        D. KRAUSE.
000500 INSTALLATION.  WSOFT LABORATORY SYSTEMS.
000600 DATE-WRITTEN.  1988-06-02.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* CNVERT0M                                                       *
001200* Masseinheiten-Umrechnung.  Je CONVERSION-REQUEST eine Funktion *
001300* CTOK/CTOF/FTOC/IP90/DGRD/PATM/MTOP/SGAP/APSG/DTSG/SGTD/DTAP/    *
001400* APDT/MOLF/MASF/VOLF/SBAM/SBMS; Dispatch ueber CR-FUNCTION.      *
001500* Wird je Anfragesatz einmal von CNVDRV0O per CALL angestossen.  *
001600*                                                                 *
001700* Letzte Aenderung :: 2026-08-09                                 *
001800* Letzte Version   :: H.03.00                                    *
001900* Kurzbeschreibung :: die 12 noch fehlenden Converter-Formeln     *
002000*                     aus der Anforderung LABOR-5164 ergaenzt     *
002100*                     (FTOC/IP90/DGRD/DTSG/SGTD/DTAP/APDT/MOLF/   *
002200*                     MASF/VOLF/SBAM/SBMS)                        *
002300* Auftrag          :: LABOR-5117 LABOR-5164                       *
002400*                                                                 *
002500* Aenderungen (Version und Datum in Variable K-PROG-START         *
002600*              aendern)                                           *
002700*----------------------------------------------------------------*
002800* Vers.  | Datum      | von | Kommentar                          *
002900*--------|------------|-----|------------------------------------*
003000* H.00.00| 1988-06-02 | rb  | Neuerstellung - CTOK/PATM nur       *
003100* H.00.01| 1993-09-14 | dk  | CTOF aufgenommen (Uebernahme aus    *
003200*        |            |     | altem FORTRAN-Modul KONVERT - 9/5  *
003300*        |            |     | dort bereits als Ganzzahl 1 belegt,*
003400*        |            |     | hier unveraendert uebernommen)     *
003500* H.01.00| 1995-11-30 | dk  | MTOP (mmHg -> Pascal) aufgenommen   *
003600* H.01.01| 1998-11-19 | kl  | Y2K-Pruefung Datumsfelder - o.B.    *
003700* H.01.02| 1999-01-07 | kl  | Y2K-Abschlusstest Modul bestanden   *
003800* H.02.00| 2019-06-03 | lor | SGAP/APSG (API-Grad <-> spez.       *
003900*        |            |     | Gewicht) fuer Labor 6 aufgenommen   *
004000* H.02.01| 2026-02-17 | fk  | PATM teilte faelschlich durch       *
004100*        |            |     | K-PA-JE-ATM (Normatmosphaere) statt *
004200*        |            |     | K-PA-JE-MMHG - richtiggestellt;     *
004300*        |            |     | K-PA-JE-ATM entfernt (ungenutzt).    *
004400*        |            |     | WHEN OTHER in B100 setzte zusaetzl. *
004500*        |            |     | PRG-ABBRUCH, wodurch B090-ENDE den  *
004600*        |            |     | dokum. RC 100 auf 9999 ueberschrieb *
004700*        |            |     | - CNVDRV0O's WHEN-100-Zweig war tot.*
004800*        |            |     | SET PRG-ABBRUCH entfernt.            *
004900* H.03.00| 2026-08-09 | fk  | 12 restliche Converter-Formeln der   *
005000*        |            |     | Fachanforderung aufgenommen: FTOC,   *
005100*        |            |     | IP90, DGRD, DTSG, SGTD, DTAP, APDT,  *
005200*        |            |     | MOLF/MASF/VOLF (gemeinsame Hilfs-    *
005300*        |            |     | routine D230), SBAM, SBMS.  CNVRECC  *
005400*        |            |     | dafuer erweitert (CR-VALUE2/CR-INDEX/*
005500*        |            |     | CR-FRACT-COUNT/CR-FRACT-AMOUNT/      *
005600*        |            |     | XR-ERROR) - SATZLAENGE CONVERSION-   *
005700*        |            |     | REQUEST jetzt 76 Byte (vorher 30)    *
005800*----------------------------------------------------------------*
005900*
006000* Programmbeschreibung
006100* --------------------
006200* Eingabe  : ein Anfragesatz (Funktionscode + 1./2. Eingabewert +
006300*            ggf. Index/Anzahl/Mengenfeld fuer MOLF/MASF/VOLF)
006400* Ausgabe  : Ergebniswert und Fehlerkennzeichen XR-ERROR je LINK-REC
006500* Hinweis  : CTOF/FTOC liefern bewusst die fehlerhaften Altwerte,
006600*            siehe Aenderung H.00.01/H.03.00 - NICHT korrigieren
006700*            ohne Rueckfrage bei der Fachabteilung (Altdaten sind
006800*            darauf abgestimmt)
006900*
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01                 IS TOP-OF-FORM
007600     SWITCH-15           IS ANZEIGE-VERSION
007700         ON STATUS IS SHOW-VERSION
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                      " .,;-_!$%&/=*+".
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 WORKING-STORAGE SECTION.
009000*--------------------------------------------------------------------*
009100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009200*--------------------------------------------------------------------*
009300 01          COMP-FELDER.
009400     05      C4-ANZ              PIC S9(04) COMP.
009500     05      C4-X.
009600      10                         PIC X VALUE LOW-VALUE.
009700      10     C4-X2               PIC X.
009800     05      C4-NUM REDEFINES C4-X
009900                                 PIC S9(04) COMP.
010000     05      C9-VAL              PIC S9(09) COMP.
010100     05      C2-IDX              PIC S9(02) COMP.
010200     05      C5-SUMME            PIC S9(05)V9(04) COMP.
010300     05      FILLER              PIC X(04).
010400
010500*--------------------------------------------------------------------*
010600* Display-Felder: Praefix D
010700*--------------------------------------------------------------------*
010800 01          DISPLAY-FELDER.
010900     05      D-NUM4              PIC -9(04).
011000     05      D-WERT              PIC -9(06).9(06).
011100     05      FILLER              PIC X(04).
011200
011300*--------------------------------------------------------------------*
011400* Felder mit konstantem Inhalt: Praefix K
011500*--------------------------------------------------------------------*
011600 01          KONSTANTE-FELDER.
011700     05      K-MODUL             PIC X(08)          VALUE "CNVERT0M".
011800     05      FILLER              PIC X(04).
011900
012000 01          KONSTANTE-UMRECHNUNG.
012100     05      K-KELVIN-OFFSET     PIC S9(3)V9(02)  VALUE 273.15.
012200     05      K-FAHR-OFFSET       PIC S9(3)V9(00)  VALUE 32.
012300     05      K-PA-JE-MMHG        PIC S9(3)V9(07)  VALUE 133.3223684.
012400     05      K-API-KONST         PIC S9(3)V9(01)  VALUE 141.5.
012500     05      K-API-OFFSET        PIC S9(3)V9(01)  VALUE 131.5.
012600     05      K-RAD-JE-GRAD       PIC S9(1)V9(13)
012700                                 VALUE 0.0174532925199.
012800     05      K-IP90-GRENZE1      PIC S9(3)V9(00)  VALUE 40.
012900     05      K-IP90-A1           PIC S9(1)V9(04)  VALUE 0.0002.
013000     05      K-IP90-B1           PIC S9(1)V9(05)  VALUE 0.99975.
013100     05      K-IP90-GRENZE2      PIC S9(3)V9(00)  VALUE 100.
013200     05      K-IP90-A2           PIC S9(1)V9(04)  VALUE 0.0005.
013300     05      K-IP90-B2           PIC S9(1)V9(07)  VALUE 0.9997333.
013400     05      K-FRACT-BASIS-DEF   PIC S9(5)V9(00)  VALUE 1000.
013500     05      FILLER              PIC X(04).
013600
013700*----------------------------------------------------------------*
013800* Conditional-Felder
013900*----------------------------------------------------------------*
014000 01          SCHALTER.
014100     05      PRG-STATUS          PIC 9       VALUE ZERO.
014200          88 PRG-OK                          VALUE ZERO.
014300          88 PRG-ABBRUCH                     VALUE 2.
014400     05      FILLER              PIC X(02).
014500
014600*--------------------------------------------------------------------*
014700* weitere Arbeitsfelder - Rechenfelder Praefix W
014800*--------------------------------------------------------------------*
014900 01          WORK-FELDER.
015000     05      W-EINGABE           PIC S9(06)V9(06).
015100     05      W-EINGABE2          PIC S9(06)V9(06).
015200     05      W-INDEX             PIC 9(01).
015300     05      W-FRACT-COUNT       PIC 9(01).
015400     05      W-FRACT-AMOUNT      PIC S9(04)V9(04)
015500                                 OCCURS 5 TIMES.
015600     05      W-ERGEBNIS          PIC S9(06)V9(06).
015700     05      W-ERGEBNIS-ANZ REDEFINES W-ERGEBNIS
015800                                 PIC S9(06)V9(06).
015900     05      W-NEUN-DURCH-FUENF  PIC S9(01)V9(00).
016000     05      W-FUENF-DURCH-NEUN  PIC S9(01)V9(00).
016100     05      W-BASIS             PIC S9(06)V9(06).
016200     05      W-SG-ZWISCHEN       PIC S9(04)V9(08).
016300     05      W-FEHLER            PIC X      VALUE "N".
016400     05      FILLER              PIC X(04).
016500
016600 LINKAGE SECTION.
016700*-->    Uebergabe aus Hauptprogramm CNVDRV0O
016800 01     LINK-REC.
016900    05  LINK-HDR.
017000     10 LINK-RC                 PIC S9(04) COMP.
017100*       0    = OK
017200*       100  = unbekannter Funktionscode
017300*       9999 = Programmabbruch
017400     10 FILLER                  PIC X(02).
017500    05  LINK-CNV-IN.
017600     10 LINK-CR-ID               PIC 9(04).
017700     10 LINK-CR-ID-ANZ REDEFINES LINK-CR-ID
017800                                 PIC 9(04).
017900     10 LINK-CR-FUNCTION         PIC X(04).
018000     10 LINK-CR-VALUE            PIC S9(06)V9(06).
018100     10 LINK-CR-VALUE2           PIC S9(06)V9(06).
018200     10 LINK-CR-INDEX            PIC 9(01).
018300     10 LINK-CR-FRACT-COUNT      PIC 9(01).
018400     10 LINK-CR-FRACT-AMOUNT     PIC S9(04)V9(04)
018500                                 OCCURS 5 TIMES.
018600     10 FILLER                  PIC X(02).
018700    05  LINK-CNV-OUT.
018800     10 LINK-XR-RESULT           PIC S9(06)V9(06).
018900     10 LINK-XR-ERROR            PIC X(01).
019000     10 FILLER                  PIC X(02).
019100
019200 PROCEDURE DIVISION USING LINK-REC.
019300******************************************************************
019400* Steuerungs-Section
019500******************************************************************
019600 A100-STEUERUNG SECTION.
019700 A100-00.
019800     IF  SHOW-VERSION
019900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
020000         EXIT PROGRAM
020100     END-IF
020200
020300     PERFORM B000-VORLAUF
020400     PERFORM B100-VERARBEITUNG
020500     PERFORM B090-ENDE
020600     EXIT PROGRAM
020700     .
020800 A100-99.
020900     EXIT.
021000
021100******************************************************************
021200* Vorlauf - Uebernahme des Eingabewertes
021300******************************************************************
021400 B000-VORLAUF SECTION.
021500 B000-00.
021600     MOVE ZERO               TO PRG-STATUS
021700     MOVE LINK-CR-VALUE      TO W-EINGABE
021800     MOVE LINK-CR-VALUE2     TO W-EINGABE2
021900     MOVE LINK-CR-INDEX      TO W-INDEX
022000     MOVE LINK-CR-FRACT-COUNT
022100                             TO W-FRACT-COUNT
022200     MOVE LINK-CR-FRACT-AMOUNT
022300                             TO W-FRACT-AMOUNT
022400     MOVE "N"                TO W-FEHLER
022500     MOVE ZERO               TO W-ERGEBNIS
022600     .
022700 B000-99.
022800     EXIT.
022900
023000******************************************************************
023100* Ende - Ergebnis zuruecklegen
023200******************************************************************
023300 B090-ENDE SECTION.
023400 B090-00.
023500     IF PRG-ABBRUCH
023600        MOVE 9999        TO LINK-RC
023700     ELSE
023800        MOVE W-ERGEBNIS  TO LINK-XR-RESULT
023900        MOVE W-FEHLER    TO LINK-XR-ERROR
024000     END-IF
024100     .
024200 B090-99.
024300     EXIT.
024400
024500******************************************************************
024600* Verarbeitung - Dispatch ueber Funktionscode
024700******************************************************************
024800 B100-VERARBEITUNG SECTION.
024900 B100-00.
025000     EVALUATE LINK-CR-FUNCTION
025100         WHEN "CTOK"
025200             PERFORM D100-CTOK   THRU D100-99
025300         WHEN "CTOF"
025400             PERFORM D110-CTOF   THRU D110-99
025500         WHEN "PATM"
025600             PERFORM D120-PATM   THRU D120-99
025700         WHEN "MTOP"
025800             PERFORM D130-MTOP   THRU D130-99
025900         WHEN "SGAP"
026000             PERFORM D140-SGAP   THRU D140-99
026100         WHEN "APSG"
026200             PERFORM D150-APSG   THRU D150-99
026300         WHEN "FTOC"
026400             PERFORM D160-FTOC   THRU D160-99
026500         WHEN "IP90"
026600             PERFORM D170-IP90   THRU D170-99
026700         WHEN "DGRD"
026800             PERFORM D180-DGRD   THRU D180-99
026900         WHEN "DTSG"
027000             PERFORM D190-DTSG   THRU D190-99
027100         WHEN "SGTD"
027200             PERFORM D200-SGTD   THRU D200-99
027300         WHEN "DTAP"
027400             PERFORM D210-DTAP   THRU D210-99
027500         WHEN "APDT"
027600             PERFORM D220-APDT   THRU D220-99
027700         WHEN "MOLF"
027800             PERFORM D230-SUBSTANZBRUCH THRU D230-99
027900         WHEN "MASF"
028000             PERFORM D230-SUBSTANZBRUCH THRU D230-99
028100         WHEN "VOLF"
028200             PERFORM D230-SUBSTANZBRUCH THRU D230-99
028300         WHEN "SBAM"
028400             PERFORM D240-SBAM   THRU D240-99
028500         WHEN "SBMS"
028600             PERFORM D250-SBMS   THRU D250-99
028700         WHEN OTHER
028800             MOVE 100 TO LINK-RC
028900             DISPLAY "CNVERT0M: UNBEKANNTER FUNKTIONSCODE "
029000                      LINK-CR-FUNCTION
029100*           Aenderungsvermerk H.02.01: PRG-ABBRUCH wurde hier
029200*           bisher faelschlich miteingeschaltet - B090-ENDE
029300*           hat dadurch LINK-RC auf 9999 ueberschrieben, und
029400*           der Aufrufer hat seine eigene RC-100-Behandlung
029500*           (Weiterlauf mit Ergebnis Null) nie erreicht.
029600     END-EVALUATE
029700     .
029800 B100-99.
029900     EXIT.
030000
030100******************************************************************
030200* D100 - Celsius nach Kelvin :  K = C + 273,15
030300******************************************************************
030400 D100-CTOK SECTION.
030500 D100-00.
030600     COMPUTE W-ERGEBNIS ROUNDED = W-EINGABE + K-KELVIN-OFFSET
030700     .
030800 D100-99.
030900     EXIT.
031000
031100******************************************************************
031200* D110 - Celsius nach Fahrenheit
031300*         Altformel (FORTRAN-Modul KONVERT, 1993): F = C + (9/5)*0+32
031400*         9/5 wurde als Ganzzahldivision = 1 uebernommen, Faktor
031500*         entfaellt somit faktisch - siehe Aenderungsvermerk H.00.01.
031600*         BEWUSST SO UEBERNOMMEN - nicht korrigieren.
031700******************************************************************
031800 D110-CTOF SECTION.
031900 D110-00.
032000     COMPUTE W-NEUN-DURCH-FUENF = 9 / 5
032100     COMPUTE W-ERGEBNIS ROUNDED =
032200             W-EINGABE * W-NEUN-DURCH-FUENF + K-FAHR-OFFSET
032300     .
032400 D110-99.
032500     EXIT.
032600
032700******************************************************************
032800* D120 - Pascal nach mmHg :  mmHg = Pa / 133,3223684
032900*         Aenderungsvermerk H.02.01: bis dahin irrtuemlich durch
033000*         die Normatmosphaere (101325 Pa) geteilt worden - das
033100*         ergab atm statt mmHg.  Richtiggestellt auf K-PA-JE-MMHG,
033200*         denselben Faktor, den D130-MTOP in die andere Richtung
033300*         schon immer benutzt hat.
033400******************************************************************
033500 D120-PATM SECTION.
033600 D120-00.
033700     COMPUTE W-ERGEBNIS ROUNDED = W-EINGABE / K-PA-JE-MMHG
033800     .
033900 D120-99.
034000     EXIT.
034100
034200******************************************************************
034300* D130 - mmHg nach Pascal :  Pa = mmHg * 133,3223684
034400******************************************************************
034500 D130-MTOP SECTION.
034600 D130-00.
034700     COMPUTE W-ERGEBNIS ROUNDED = W-EINGABE * K-PA-JE-MMHG
034800     .
034900 D130-99.
035000     EXIT.
035100
035200******************************************************************
035300* D140 - spezifisches Gewicht nach API-Grad
035400*         API = (141,5 / SG) - 131,5
035500******************************************************************
035600 D140-SGAP SECTION.
035700 D140-00.
035800     COMPUTE W-ERGEBNIS ROUNDED =
035900             (K-API-KONST / W-EINGABE) - K-API-OFFSET
036000     .
036100 D140-99.
036200     EXIT.
036300
036400******************************************************************
036500* D150 - API-Grad nach spezifischem Gewicht
036600*         SG = 141,5 / (API + 131,5)
036700******************************************************************
036800 D150-APSG SECTION.
036900 D150-00.
037000     COMPUTE W-ERGEBNIS ROUNDED =
037100             K-API-KONST / (W-EINGABE + K-API-OFFSET)
037200     .
037300 D150-99.
037400     EXIT.
037500
037600******************************************************************
037700* D160 - Fahrenheit nach Celsius
037800*         Altformel (FORTRAN-Modul KONVERT): C = (5/9)*(F-32)
037900*         5/9 wurde als Ganzzahldivision = 0 uebernommen - Faktor
038000*         faellt somit vollstaendig weg, Ergebnis ist immer -32.
038100*         BEWUSST SO UEBERNOMMEN, analog D110-CTOF - siehe H.03.00.
038200******************************************************************
038300 D160-FTOC SECTION.
038400 D160-00.
038500     COMPUTE W-FUENF-DURCH-NEUN = 5 / 9
038600     COMPUTE W-ERGEBNIS ROUNDED =
038700             W-EINGABE * W-FUENF-DURCH-NEUN - K-FAHR-OFFSET
038800     .
038900 D160-99.
039000     EXIT.
039100
039200******************************************************************
039300* D170 - IPTS-68 nach ITS-90 (Temperaturkorrektur)
039400*         T <= 40   : T90 = 0,0002   + 0,99975  * T
039500*         T <= 100  : T90 = 0,0005   + 0,9997333* T
039600*         T  > 100  : ungueltig, XR-ERROR = "J", Ergebnis Null
039700******************************************************************
039800 D170-IP90 SECTION.
039900 D170-00.
040000     IF W-EINGABE <= K-IP90-GRENZE1
040100         COMPUTE W-ERGEBNIS ROUNDED =
040200                 K-IP90-A1 + (K-IP90-B1 * W-EINGABE)
040300     ELSE
040400         IF W-EINGABE <= K-IP90-GRENZE2
040500             COMPUTE W-ERGEBNIS ROUNDED =
040600                     K-IP90-A2 + (K-IP90-B2 * W-EINGABE)
040700         ELSE
040800             MOVE "Y" TO W-FEHLER
040900             MOVE ZERO TO W-ERGEBNIS
041000         END-IF
041100     END-IF
041200     .
041300 D170-99.
041400     EXIT.
041500
041600******************************************************************
041700* D180 - Grad nach Radiant :  rad = Grad * (pi/180)
041800******************************************************************
041900 D180-DGRD SECTION.
042000 D180-00.
042100     COMPUTE W-ERGEBNIS ROUNDED = W-EINGABE * K-RAD-JE-GRAD
042200     .
042300 D180-99.
042400     EXIT.
042500
042600******************************************************************
042700* D190 - Dichte nach spez. Gewicht :  SG = Dichte / Basis
042800*         Basis = CR-VALUE2, Default 1000, wenn Null angeliefert
042900******************************************************************
043000 D190-DTSG SECTION.
043100 D190-00.
043200     MOVE W-EINGABE2 TO W-BASIS
043300     IF W-BASIS = ZERO
043400         MOVE K-FRACT-BASIS-DEF TO W-BASIS
043500     END-IF
043600     COMPUTE W-ERGEBNIS ROUNDED = W-EINGABE / W-BASIS
043700     .
043800 D190-99.
043900     EXIT.
044000
044100******************************************************************
044200* D200 - spez. Gewicht nach Dichte :  Dichte = SG * Basis
044300*         Basis = CR-VALUE2, Default 1000, wenn Null angeliefert
044400******************************************************************
044500 D200-SGTD SECTION.
044600 D200-00.
044700     MOVE W-EINGABE2 TO W-BASIS
044800     IF W-BASIS = ZERO
044900         MOVE K-FRACT-BASIS-DEF TO W-BASIS
045000     END-IF
045100     COMPUTE W-ERGEBNIS ROUNDED = W-EINGABE * W-BASIS
045200     .
045300 D200-99.
045400     EXIT.
045500
045600******************************************************************
045700* D210 - Dichte nach API-Grad : API = SGAP(DTSG(Dichte))
045800*         Zwischenergebnis (spez. Gewicht) bleibt ungerundet -
045900*         ROUNDED nur am Kettenende, siehe Kopf Aenderung H.03.00
046000******************************************************************
046100 D210-DTAP SECTION.
046200 D210-00.
046300     MOVE W-EINGABE2 TO W-BASIS
046400     IF W-BASIS = ZERO
046500         MOVE K-FRACT-BASIS-DEF TO W-BASIS
046600     END-IF
046700     COMPUTE W-SG-ZWISCHEN = W-EINGABE / W-BASIS
046800     COMPUTE W-ERGEBNIS ROUNDED =
046900             (K-API-KONST / W-SG-ZWISCHEN) - K-API-OFFSET
047000     .
047100 D210-99.
047200     EXIT.
047300
047400******************************************************************
047500* D220 - API-Grad nach Dichte : Dichte = SGTD(APSG(API))
047600*         Zwischenergebnis (spez. Gewicht) bleibt ungerundet -
047700*         ROUNDED nur am Kettenende, siehe Kopf Aenderung H.03.00
047800******************************************************************
047900 D220-APDT SECTION.
048000 D220-00.
048100     COMPUTE W-SG-ZWISCHEN =
048200             K-API-KONST / (W-EINGABE + K-API-OFFSET)
048300     MOVE W-EINGABE2 TO W-BASIS
048400     IF W-BASIS = ZERO
048500         MOVE K-FRACT-BASIS-DEF TO W-BASIS
048600     END-IF
048700     COMPUTE W-ERGEBNIS ROUNDED = W-SG-ZWISCHEN * W-BASIS
048800     .
048900 D220-99.
049000     EXIT.
049100
049200******************************************************************
049300* D230 - Mol-/Massen-/Volumenanteil (MOLF/MASF/VOLF, gemeinsame
049400*         Formel): Anteil(Index) = Betrag(Index) / Summe(Betraege)
049500*         Ungueltig, wenn Index oder Anzahl ausserhalb 1-5 liegt
049600*         oder die Summe Null ist.
049700******************************************************************
049800 D230-SUBSTANZBRUCH SECTION.
049900 D230-00.
050000     IF W-FRACT-COUNT < 1 OR W-FRACT-COUNT > 5
050100             OR W-INDEX < 1 OR W-INDEX > W-FRACT-COUNT
050200         MOVE "Y" TO W-FEHLER
050300         MOVE ZERO TO W-ERGEBNIS
050400         GO TO D230-99
050500     END-IF
050600
050700     MOVE ZERO TO C5-SUMME
050800     MOVE 1    TO C2-IDX
050900 D230-10.
051000     IF C2-IDX > W-FRACT-COUNT
051100         GO TO D230-20
051200     END-IF
051300     ADD W-FRACT-AMOUNT (C2-IDX) TO C5-SUMME
051400     ADD 1 TO C2-IDX
051500     GO TO D230-10
051600 D230-20.
051700     IF C5-SUMME = ZERO
051800         MOVE "Y" TO W-FEHLER
051900         MOVE ZERO TO W-ERGEBNIS
052000     ELSE
052100         COMPUTE W-ERGEBNIS ROUNDED =
052200                 W-FRACT-AMOUNT (W-INDEX) / C5-SUMME
052300     END-IF
052400     .
052500 D230-99.
052600     EXIT.
052700
052800******************************************************************
052900* D240 - Stoffmenge aus Masse :  mol = Masse / Molmasse
053000******************************************************************
053100 D240-SBAM SECTION.
053200 D240-00.
053300     COMPUTE W-ERGEBNIS ROUNDED = W-EINGABE / W-EINGABE2
053400     .
053500 D240-99.
053600     EXIT.
053700
053800******************************************************************
053900* D250 - Masse aus Stoffmenge :  Masse = mol * Molmasse
054000******************************************************************
054100 D250-SBMS SECTION.
054200 D250-00.
054300     COMPUTE W-ERGEBNIS ROUNDED = W-EINGABE * W-EINGABE2
054400     .
054500 D250-99.
054600     EXIT.
