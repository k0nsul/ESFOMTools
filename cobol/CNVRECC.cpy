000100*--------------------------------------------------------------*
000200* CNVRECC    - Satzbilder fuer Masseinheiten-Umrechnung         *
000300*              (CONVERSION-REQUEST / CONVERSION-RESULT)         *
000400*--------------------------------------------------------------*
000500* Letzte Aenderung :: 2026-08-09                               *
000600* Aenderungen:                                                 *
000700*-------|----------|-----|---------------------------------------
000800*A.00.00|1988-06-02| rb  | Neuerstellung - Umrechnungssatz
000900*A.00.01|1993-09-14| dk  | Funktionscode auf 4 Stellen erweitert
001000*A.00.02|1999-01-08| kl  | Y2K - keine Datumsfelder betroffen
001100*A.00.03|2026-08-09| fk  | CR-VALUE2/CR-INDEX/CR-FRACT-COUNT/
001110*       |          |     | CR-FRACT-AMOUNT fuer die restlichen
001120*       |          |     | Converter-Formeln (FTOC/IP90/DGRD/
001130*       |          |     | DTSG/SGTD/DTAP/APDT/MOLF/MASF/VOLF/
001140*       |          |     | SBAM/SBMS) aufgenommen - CONVERSION-
001150*       |          |     | REQUEST dadurch laenger (war 30 Byte,
001160*       |          |     | jetzt 76 Byte); XR-ERROR auf
001170*       |          |     | CONVERSION-RESULT aus FILLER entnommen,
001180*       |          |     | Satzlaenge dort unveraendert (30 Byte)
001200*-------|----------|-----|---------------------------------------
001300*
001400* CR-ID          : laufende Satznummer der Anfrage
001500* CR-FUNCTION    : Umrechnungscode, siehe B100-VERARBEITUNG in
001510*                  CNVERT0M fuer die vollstaendige Codeliste
001600* CR-VALUE       : 1. Eingabewert fuer die Umrechnung
001610* CR-VALUE2      : 2. Eingabewert (Basisdichte bei DTSG/SGTD/DTAP/
001620*                  APDT - Default 1000, wenn Null angeliefert;
001630*                  Molmasse bei SBAM/SBMS)
001640* CR-INDEX       : gewuenschter Index (1-5) bei MOLF/MASF/VOLF
001650* CR-FRACT-COUNT : Anzahl belegter CR-FRACT-AMOUNT (1-5) bei
001660*                  MOLF/MASF/VOLF
001670* CR-FRACT-AMOUNT: Mengen-/Massen-/Volumenwerte je Bestandteil,
001680*                  bis zu 5 Stueck, bei MOLF/MASF/VOLF
001700*--------------------------------------------------------------*
001800 01  CONVERSION-REQUEST.
001900     05  CR-ID               PIC 9(04).
002000     05  CR-ID-ANZ REDEFINES CR-ID
002100                             PIC X(04).
002200     05  CR-FUNCTION         PIC X(04).
002300     05  CR-VALUE            PIC S9(06)V9(06).
002320     05  CR-VALUE2           PIC S9(06)V9(06).
002340     05  CR-INDEX            PIC 9(01).
002360     05  CR-FRACT-COUNT      PIC 9(01).
002380     05  CR-FRACT-AMOUNT     PIC S9(04)V9(04)
002390                             OCCURS 5 TIMES.
002400     05  FILLER              PIC X(02).
002450*--------------------------------------------------------------*
002500* CONVERSION-RESULT - Ausgabesatz Rechenmodul CNVERT0M          *
002600*                                                                *
002700* XR-ID       : Echo CR-ID                                       *
002800* XR-FUNCTION : Echo CR-FUNCTION                                 *
002900* XR-RESULT   : Umgerechneter Wert                               *
002950* XR-ERROR    : J/N - J, wenn die Funktion einen ungueltigen     *
002960*               Bereich/Index gemeldet hat (IP90/MOLF/MASF/VOLF);*
002970*               XR-RESULT ist dann Null                          *
003000*--------------------------------------------------------------*
003100 01  CONVERSION-RESULT.
003200     05  XR-ID               PIC 9(04).
003300     05  XR-ID-ANZ REDEFINES XR-ID
003400                             PIC X(04).
003500     05  XR-FUNCTION         PIC X(04).
003600     05  XR-RESULT           PIC S9(06)V9(06).
003650     05  XR-ERROR            PIC X(01).
003700     05  FILLER              PIC X(09).
