000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    COMBIN0M.
000400 AUTHOR.        L. ORTH.
000500 INSTALLATION.  WSOFT LABORATORY SYSTEMS.
000600 DATE-WRITTEN.  1990-04-23.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* COMBIN0M                                                       *
001200* Kombinatorik: Permutationen, Kombinationen und Anordnungen,   *
001300* mit und ohne Wiederholung, sowie Dispatch ueber CB-ORDER/      *
001400* CB-REPEATS/CB-K (smartCalc-Logik der Fachabteilung Statistik). *
001500* Wird je Anfragesatz einmal von CMBDRV0O per CALL angestossen.  *
001600*                                                                 *
001700* Letzte Aenderung :: 2026-08-09                                 *
001800* Letzte Version   :: A.03.00                                    *
001900* Kurzbeschreibung :: Kombinatorik-Grundformeln + Dispatch        *
002000* Auftrag          :: LABOR-4490 LABOR-5164                      *
002100*                                                                 *
002200* Aenderungen (Version und Datum in Variable K-PROG-START         *
002300*              aendern)                                           *
002400*----------------------------------------------------------------*
002500* Vers.  | Datum      | von | Kommentar                          *
002600*--------|------------|-----|------------------------------------*
002700* A.00.00| 1990-04-23 | rb  | Neuerstellung - nur Permutationen   *
002800* A.00.01| 1994-08-11 | dk  | Kombinationen ohne Wdh. aufgenommen *
002900* A.01.00| 1996-10-02 | dk  | Anordnungen + Wdh.-Varianten, Dis-  *
003000*        |            |     | patch ueber CB-ORDER/CB-REPEATS     *
003100* A.01.01| 1998-11-19 | kl  | Y2K-Pruefung Datumsfelder - o.B.    *
003200* A.01.02| 1999-01-07 | kl  | Y2K-Abschlusstest Modul bestanden   *
003300* A.02.00| 2019-07-09 | lor | Selbsttest Interpolation (D900) als *
003400*        |            |     | interne Diagnose aufgenommen, kein  *
003500*        |            |     | eigener Satz/Datei dafuer vorgesehen*
003600* A.03.00| 2026-08-09 | fk  | D900 rief die Interpolation bisher  *
003700*        |            |     | nur fuer einen festen Probewert     *
003800*        |            |     | (linearer Tabellenscan) auf; jetzt   *
003900*        |            |     | D910-INTERPOLATION als allgemeine    *
004000*        |            |     | Routine (Treffer exakt, Extrapol.   *
004100*        |            |     | unterhalb/oberhalb, Binaersuche fuer *
004200*        |            |     | die Stuetzstelle) und D900 prueft    *
004300*        |            |     | alle vier Faelle durch               *
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800* Eingabe  : ein Anfragesatz (n, k, CB-ORDER, CB-REPEATS)
004900* Ausgabe  : Ergebniswert, Fehlerkennzeichen CR2-ERROR je LINK-REC
005000* Fehler   : CR2-ERROR = "Y", wenn k > n oder Eingabe unzulaessig
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01                 IS TOP-OF-FORM
005800     SWITCH-15           IS ANZEIGE-VERSION
005900         ON STATUS IS SHOW-VERSION
006000     CLASS ALPHNUM IS "0123456789"
006100                      "abcdefghijklmnopqrstuvwxyz"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300                      " .,;-_!$%&/=*+".
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 WORKING-STORAGE SECTION.
007200*--------------------------------------------------------------------*
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007400*--------------------------------------------------------------------*
007500 01          COMP-FELDER.
007600     05      C4-ANZ              PIC S9(04) COMP.
007700     05      C4-PTR              PIC S9(04) COMP.
007800
007900     05      C4-X.
008000      10                         PIC X VALUE LOW-VALUE.
008100      10     C4-X2               PIC X.
008200     05      C4-NUM REDEFINES C4-X
008300                                 PIC S9(04) COMP.
008400
008500     05      C18-VAL             PIC S9(18) COMP.
008600     05      C18-N-FAKULTAET     PIC S9(18) COMP.
008700     05      C18-K-FAKULTAET     PIC S9(18) COMP.
008800     05      C18-NK-FAKULTAET    PIC S9(18) COMP.
008900     05      FILLER              PIC X(04).
009000
009100*--------------------------------------------------------------------*
009200* Display-Felder: Praefix D
009300*--------------------------------------------------------------------*
009400 01          DISPLAY-FELDER.
009500     05      D-NUM4              PIC -9(04).
009600     05      D-WERT              PIC -9(04).9(04).
009700     05      FILLER              PIC X(04).
009800
009900*--------------------------------------------------------------------*
010000* Felder mit konstantem Inhalt: Praefix K
010100*--------------------------------------------------------------------*
010200 01          KONSTANTE-FELDER.
010300     05      K-MODUL             PIC X(08)          VALUE "COMBIN0M".
010400     05      FILLER              PIC X(04).
010500
010600*----------------------------------------------------------------*
010700* Conditional-Felder
010800*----------------------------------------------------------------*
010900 01          SCHALTER.
011000     05      PRG-STATUS          PIC 9       VALUE ZERO.
011100          88 PRG-OK                          VALUE ZERO.
011200          88 PRG-ABBRUCH                     VALUE 2.
011300     05      FILLER              PIC X(02).
011400
011500*--------------------------------------------------------------------*
011600* weitere Arbeitsfelder - Rechenfelder Praefix W
011700*--------------------------------------------------------------------*
011800 01          WORK-FELDER.
011900     05      W-N                 PIC S9(04) COMP.
012000     05      W-K                 PIC S9(04) COMP.
012100     05      W-N-MINUS-K         PIC S9(04) COMP.
012200     05      W-N-PLUS-K-MINUS-1  PIC S9(04) COMP.
012300     05      W-ERGEBNIS          PIC S9(18) COMP.
012400     05      W-FEHLER            PIC X      VALUE "N".
012500     05      FILLER              PIC X(04).
012600
012700*--------------------------------------------------------------------*
012800* Tabelle fuer die allgemeine Interpolationsroutine (D910) und ihren
012900* Selbsttest (D900) - keine eigene Datei/Satzform, siehe dort.
013000*--------------------------------------------------------------------*
013100 01          INTERP-TABELLE.
013200     05      IT-ANZ              PIC S9(04) COMP VALUE 5.
013300     05      IT-STUETZ OCCURS 5 TIMES.
013400         10  IT-X                PIC S9(04)V9(02).
013500         10  IT-Y                PIC S9(04)V9(02).
013600     05      IT-X-GESUCHT        PIC S9(04)V9(02).
013700     05      IT-Y-INTERPOLIERT   PIC S9(04)V9(02).
013800     05      IT-IDX              PIC S9(04) COMP.
013900     05      IT-LO               PIC S9(04) COMP.
014000     05      IT-HI               PIC S9(04) COMP.
014100     05      IT-MID              PIC S9(04) COMP.
014200     05      IT-TEST-X OCCURS 4 TIMES
014300                                 PIC S9(04)V9(02).
014400     05      IT-TEST-IX          PIC S9(04) COMP.
014500     05      FILLER              PIC X(04).
014600
014700 LINKAGE SECTION.
014800*-->    Uebergabe aus Hauptprogramm CMBDRV0O
014900 01     LINK-REC.
015000    05  LINK-HDR.
015100     10 LINK-RC                 PIC S9(04) COMP.
015200*       0    = OK
015300*       9999 = Programmabbruch
015400     10 FILLER                  PIC X(02).
015500    05  LINK-CMB-IN.
015600     10 LINK-CB-ID               PIC 9(04).
015700     10 LINK-CB-ID-ANZ REDEFINES LINK-CB-ID
015800                                 PIC X(04).
015900     10 LINK-CB-N                PIC 9(04).
016000     10 LINK-CB-K                PIC 9(04).
016100     10 LINK-CB-ORDER            PIC X(01).
016200     10 LINK-CB-REPEATS          PIC X(01).
016300     10 FILLER                  PIC X(02).
016400    05  LINK-CMB-OUT.
016500     10 LINK-CR2-RESULT          PIC 9(18).
016600     10 LINK-CR2-RESULT-ANZ REDEFINES LINK-CR2-RESULT
016700                                 PIC X(18).
016800     10 LINK-CR2-ERROR           PIC X(01).
016900     10 FILLER                  PIC X(02).
017000
017100 PROCEDURE DIVISION USING LINK-REC.
017200******************************************************************
017300* Steuerungs-Section
017400******************************************************************
017500 A100-STEUERUNG SECTION.
017600 A100-00.
017700     IF  SHOW-VERSION
017800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
017900         EXIT PROGRAM
018000     END-IF
018100
018200     PERFORM B000-VORLAUF
018300     PERFORM B100-VERARBEITUNG
018400     PERFORM B090-ENDE
018500     EXIT PROGRAM
018600     .
018700 A100-99.
018800     EXIT.
018900
019000******************************************************************
019100* Vorlauf - Uebernahme der Eingabefelder
019200******************************************************************
019300 B000-VORLAUF SECTION.
019400 B000-00.
019500     MOVE ZERO            TO PRG-STATUS
019600     MOVE LINK-CB-N       TO W-N
019700     MOVE LINK-CB-K       TO W-K
019800     MOVE "N"             TO W-FEHLER
019900     MOVE ZERO            TO W-ERGEBNIS
020000
020100     IF  W-K > W-N AND LINK-CB-K NOT = ZERO
020200         MOVE "Y" TO W-FEHLER
020300     END-IF
020400     .
020500 B000-99.
020600     EXIT.
020700
020800******************************************************************
020900* Ende - Ergebnis zuruecklegen
021000******************************************************************
021100 B090-ENDE SECTION.
021200 B090-00.
021300     IF PRG-ABBRUCH
021400        MOVE 9999           TO LINK-RC
021500     ELSE
021600        MOVE ZERO            TO LINK-RC
021700        MOVE W-ERGEBNIS       TO LINK-CR2-RESULT
021800        MOVE W-FEHLER         TO LINK-CR2-ERROR
021900     END-IF
022000     .
022100 B090-99.
022200     EXIT.
022300
022400******************************************************************
022500* Verarbeitung - smartCalc-Dispatch (Reihenfolge bindend, siehe
022600* Abstimmung mit Fachabteilung Statistik vom 1996-10-02 - die
022700* Pruefreihenfolge der Bedingungen darf NICHT veraendert werden)
022800******************************************************************
022900 B100-VERARBEITUNG SECTION.
023000 B100-00.
023100     IF  W-FEHLER = "Y"
023200         PERFORM D900-INTERPSELFTEST THRU D900-99
023300         EXIT SECTION
023400     END-IF
023500
023600     EVALUATE TRUE
023700         WHEN LINK-CB-ORDER = "Y" AND LINK-CB-REPEATS = "Y"
023800                                   AND LINK-CB-K NOT = ZERO
023900             PERFORM D210-ANORDNUNG-MIT-WDH   THRU D210-99
024000         WHEN LINK-CB-ORDER = "Y" AND LINK-CB-REPEATS = "N"
024100                                   AND LINK-CB-K NOT = ZERO
024200             PERFORM D220-ANORDNUNG-OHNE-WDH  THRU D220-99
024300         WHEN LINK-CB-ORDER = "Y" AND (LINK-CB-K = ZERO
024400                                   OR W-K = W-N)
024500             PERFORM D230-PERMUTATION         THRU D230-99
024600         WHEN LINK-CB-ORDER = "N" AND LINK-CB-REPEATS = "N"
024700                                   AND LINK-CB-K NOT = ZERO
024800             PERFORM D240-KOMBINATION-OHNE-WDH THRU D240-99
024900         WHEN LINK-CB-ORDER = "N" AND LINK-CB-REPEATS = "Y"
025000                                   AND LINK-CB-K NOT = ZERO
025100             PERFORM D250-KOMBINATION-MIT-WDH  THRU D250-99
025200         WHEN OTHER
025300             MOVE "Y" TO W-FEHLER
025400     END-EVALUATE
025500
025600     PERFORM D900-INTERPSELFTEST THRU D900-99
025700     .
025800 B100-99.
025900     EXIT.
026000
026100******************************************************************
026200* D100 - Fakultaet von C4-ANZ, Ergebnis in C18-VAL
026300******************************************************************
026400 D100-FAKULTAET SECTION.
026500 D100-00.
026600     MOVE 1 TO C18-VAL
026700     MOVE 1 TO C4-PTR
026800 D100-10.
026900     IF  C4-PTR > C4-ANZ
027000         GO TO D100-99
027100     END-IF
027200     COMPUTE C18-VAL = C18-VAL * C4-PTR
027300     ADD 1 TO C4-PTR
027400     GO TO D100-10
027500     .
027600 D100-99.
027700     EXIT.
027800
027900******************************************************************
028000* D210 - Anordnung mit Wiederholung :  n ** k
028100******************************************************************
028200 D210-ANORDNUNG-MIT-WDH SECTION.
028300 D210-00.
028400     MOVE 1 TO W-ERGEBNIS
028500     MOVE 1 TO C4-PTR
028600 D210-10.
028700     IF  C4-PTR > W-K
028800         GO TO D210-99
028900     END-IF
029000     COMPUTE W-ERGEBNIS = W-ERGEBNIS * W-N
029100     ADD 1 TO C4-PTR
029200     GO TO D210-10
029300     .
029400 D210-99.
029500     EXIT.
029600
029700******************************************************************
029800* D220 - Anordnung ohne Wiederholung :  n! / (n-k)!
029900******************************************************************
030000 D220-ANORDNUNG-OHNE-WDH SECTION.
030100 D220-00.
030200     MOVE W-N TO C4-ANZ
030300     PERFORM D100-FAKULTAET THRU D100-99
030400     MOVE C18-VAL TO C18-N-FAKULTAET
030500
030600     COMPUTE W-N-MINUS-K = W-N - W-K
030700     MOVE W-N-MINUS-K TO C4-ANZ
030800     PERFORM D100-FAKULTAET THRU D100-99
030900     MOVE C18-VAL TO C18-NK-FAKULTAET
031000
031100     COMPUTE W-ERGEBNIS = C18-N-FAKULTAET / C18-NK-FAKULTAET
031200     .
031300 D220-99.
031400     EXIT.
031500
031600******************************************************************
031700* D230 - Permutation :  n!
031800******************************************************************
031900 D230-PERMUTATION SECTION.
032000 D230-00.
032100     MOVE W-N TO C4-ANZ
032200     PERFORM D100-FAKULTAET THRU D100-99
032300     MOVE C18-VAL TO W-ERGEBNIS
032400     .
032500 D230-99.
032600     EXIT.
032700
032800******************************************************************
032900* D240 - Kombination ohne Wiederholung :  n! / (k! * (n-k)!)
033000******************************************************************
033100 D240-KOMBINATION-OHNE-WDH SECTION.
033200 D240-00.
033300     MOVE W-N TO C4-ANZ
033400     PERFORM D100-FAKULTAET THRU D100-99
033500     MOVE C18-VAL TO C18-N-FAKULTAET
033600
033700     MOVE W-K TO C4-ANZ
033800     PERFORM D100-FAKULTAET THRU D100-99
033900     MOVE C18-VAL TO C18-K-FAKULTAET
034000
034100     COMPUTE W-N-MINUS-K = W-N - W-K
034200     MOVE W-N-MINUS-K TO C4-ANZ
034300     PERFORM D100-FAKULTAET THRU D100-99
034400     MOVE C18-VAL TO C18-NK-FAKULTAET
034500
034600     COMPUTE W-ERGEBNIS =
034700             C18-N-FAKULTAET / (C18-K-FAKULTAET * C18-NK-FAKULTAET)
034800     .
034900 D240-99.
035000     EXIT.
035100
035200******************************************************************
035300* D250 - Kombination mit Wiederholung :  (n+k-1)! / (k! * (n-1)!)
035400******************************************************************
035500 D250-KOMBINATION-MIT-WDH SECTION.
035600 D250-00.
035700     COMPUTE W-N-PLUS-K-MINUS-1 = W-N + W-K - 1
035800     MOVE W-N-PLUS-K-MINUS-1 TO C4-ANZ
035900     PERFORM D100-FAKULTAET THRU D100-99
036000     MOVE C18-VAL TO C18-N-FAKULTAET
036100
036200     MOVE W-K TO C4-ANZ
036300     PERFORM D100-FAKULTAET THRU D100-99
036400     MOVE C18-VAL TO C18-K-FAKULTAET
036500
036600     COMPUTE W-N-MINUS-K = W-N - 1
036700     MOVE W-N-MINUS-K TO C4-ANZ
036800     PERFORM D100-FAKULTAET THRU D100-99
036900     MOVE C18-VAL TO C18-NK-FAKULTAET
037000
037100     COMPUTE W-ERGEBNIS =
037200             C18-N-FAKULTAET / (C18-K-FAKULTAET * C18-NK-FAKULTAET)
037300     .
037400 D250-99.
037500     EXIT.
037600
037700******************************************************************
037800* D900 - Selbsttest Interpolationsroutine (MathUtils.interpolate)
037900*         Keine eigene Datei/Satzform - nur interne Diagnoseprobe
038000*         ueber eine fest besetzte Stuetzpunkt-Tabelle. Prueft alle
038100*         vier Faelle von D910 durch (Extrapolation unterhalb der
038200*         kleinsten Stuetzstelle, exakter Treffer, Interpolation
038300*         ueber Binaersuche, Extrapolation oberhalb der groessten
038400*         Stuetzstelle).
038500******************************************************************
038600 D900-INTERPSELFTEST SECTION.
038700 D900-00.
038800     MOVE  0.00 TO IT-X(1)
038900     MOVE  0.00 TO IT-Y(1)
039000     MOVE 10.00 TO IT-X(2)
039100     MOVE 20.00 TO IT-Y(2)
039200     MOVE 20.00 TO IT-X(3)
039300     MOVE 40.00 TO IT-Y(3)
039400     MOVE 30.00 TO IT-X(4)
039500     MOVE 80.00 TO IT-Y(4)
039600     MOVE 40.00 TO IT-X(5)
039700     MOVE 90.00 TO IT-Y(5)
039800
039900     MOVE  -5.00 TO IT-TEST-X(1)
040000     MOVE  20.00 TO IT-TEST-X(2)
040100     MOVE  15.00 TO IT-TEST-X(3)
040200     MOVE  50.00 TO IT-TEST-X(4)
040300
040400     MOVE 1 TO IT-TEST-IX
040500 D900-10.
040600     IF  IT-TEST-IX > 4
040700         GO TO D900-99
040800     END-IF
040900     MOVE IT-TEST-X (IT-TEST-IX) TO IT-X-GESUCHT
041000     PERFORM D910-INTERPOLATION THRU D910-99
041100
041200     IF  ANZEIGE-VERSION
041300         DISPLAY "COMBIN0M SELBSTTEST INTERPOLATION: X="
041400                   IT-X-GESUCHT " Y=" IT-Y-INTERPOLIERT
041500     END-IF
041600
041700     ADD 1 TO IT-TEST-IX
041800     GO TO D900-10
041900     .
042000 D900-99.
042100     EXIT.
042200
042300******************************************************************
042400* D910 - allgemeine lineare Interpolation/Extrapolation ueber die
042500*         Stuetzpunkt-Tabelle IT-STUETZ (MathUtils.interpolate):
042600*         - exakter Treffer auf eine Stuetzstelle -> deren Y-Wert
042700*         - X unterhalb der kleinsten Stuetzstelle -> Extrapolation
042800*           ueber die ersten beiden Stuetzpunkte
042900*         - X oberhalb der groessten Stuetzstelle -> Extrapolation
043000*           ueber die letzten beiden Stuetzpunkte
043100*         - sonst Binaersuche auf die einschliessenden Stuetz-
043200*           stellen, dann lineare Interpolation dazwischen
043300******************************************************************
043400 D910-INTERPOLATION SECTION.
043500 D910-00.
043600     MOVE 1 TO IT-IDX
043700 D910-05.
043800     IF  IT-IDX > IT-ANZ
043900         GO TO D910-10
044000     END-IF
044100     IF  IT-X-GESUCHT = IT-X (IT-IDX)
044200         MOVE IT-Y (IT-IDX) TO IT-Y-INTERPOLIERT
044300         GO TO D910-99
044400     END-IF
044500     ADD 1 TO IT-IDX
044600     GO TO D910-05
044700 D910-10.
044800     IF  IT-X-GESUCHT < IT-X (1)
044900         COMPUTE IT-Y-INTERPOLIERT ROUNDED =
045000                 IT-Y (1)
045100               + ((IT-Y (2) - IT-Y (1))
045200                     * (IT-X-GESUCHT - IT-X (1))
045300                     / (IT-X (2) - IT-X (1)))
045400         GO TO D910-99
045500     END-IF
045600     IF  IT-X-GESUCHT > IT-X (IT-ANZ)
045700         COMPUTE IT-Y-INTERPOLIERT ROUNDED =
045800                 IT-Y (IT-ANZ - 1)
045900               + ((IT-Y (IT-ANZ) - IT-Y (IT-ANZ - 1))
046000                     * (IT-X-GESUCHT - IT-X (IT-ANZ - 1))
046100                     / (IT-X (IT-ANZ) - IT-X (IT-ANZ - 1)))
046200         GO TO D910-99
046300     END-IF
046400     MOVE 1      TO IT-LO
046500     MOVE IT-ANZ TO IT-HI
046600 D910-20.
046700     IF  IT-HI - IT-LO <= 1
046800         GO TO D910-30
046900     END-IF
047000     COMPUTE IT-MID = (IT-LO + IT-HI) / 2
047100     IF  IT-X (IT-MID) <= IT-X-GESUCHT
047200         MOVE IT-MID TO IT-LO
047300     ELSE
047400         MOVE IT-MID TO IT-HI
047500     END-IF
047600     GO TO D910-20
047700 D910-30.
047800     COMPUTE IT-Y-INTERPOLIERT ROUNDED =
047900             IT-Y (IT-LO)
048000           + ((IT-Y (IT-HI) - IT-Y (IT-LO))
048100                 * (IT-X-GESUCHT - IT-X (IT-LO))
048200                 / (IT-X (IT-HI) - IT-X (IT-LO)))
048300     .
048400 D910-99.
048500     EXIT.
