000100*--------------------------------------------------------------*
000200* AIRRECC    - Satzbilder fuer Luftdichte-Messungen            *
000300*              (AIR-READING / AIR-RESULT)                      *
000400*--------------------------------------------------------------*
000500* Letzte Aenderung :: 2026-02-17                               *
000600* Aenderungen:                                                 *
000700*-------|----------|-----|---------------------------------------
000800*A.00.00|1986-02-11| rb  | Neuerstellung - Feuchtluft-Messsatz
000900*A.00.01|1991-07-03| dk  | CO2-Anteil AR-CO2-FRACTION aufgenommen
001000*A.00.02|1998-11-19| kl  | Y2K - keine Datumsfelder betroffen
001050*A.00.03|2026-02-17| fk  | AR-HOEHE-M / RR-HOEHENDICHTE fuer die
001060*       |          |     | einfache hoehenabhaengige Naeherung
001070*       |          |     | aufgenommen (FILLER entsprechend
001080*       |          |     | verkleinert, Satzlaenge unveraendert)
001100*-------|----------|-----|---------------------------------------
001200*
001300* AR-ID          : laufende Satznummer der Messung
001400* AR-TEMP-C      : Lufttemperatur in Grad Celsius, 2 Dezimalen
001500* AR-HUMIDITY    : relative Feuchte als Bruch 0,0000 - 1,0000
001600* AR-PRESSURE-PA : Luftdruck in Pascal, 2 Dezimalen
001700* AR-CO2-FRACTION: CO2-Molanteil der Luft (0 = Standardwert wird
001800*                  vom Rechenmodul eingesetzt)
001850* AR-HOEHE-M     : Hoehe des Labors ueber dem Meeresspiegel, Meter
001900*--------------------------------------------------------------*
002000 01  AIR-READING.
002100     05  AR-ID               PIC 9(04).
002200     05  AR-ID-ANZ REDEFINES AR-ID
002300                             PIC X(04).
002400     05  AR-TEMP-C           PIC S9(03)V9(02).
002500     05  AR-HUMIDITY         PIC S9(01)V9(04).
002600     05  AR-PRESSURE-PA      PIC S9(06)V9(02).
002700     05  AR-CO2-FRACTION     PIC S9(01)V9(06).
002750     05  AR-HOEHE-M          PIC S9(04)V9(02).
002800     05  FILLER              PIC X(05).
002900*--------------------------------------------------------------*
003000* AR-RESULT - Ausgabesatz Rechenmodul AIRDEN0M                  *
003100*                                                                *
003200* RR-ID             : Echo AR-ID                                 *
003300* RR-DENSITY        : Feuchtluftdichte (CIPM-2007), kg/m3        *
003400* RR-K-FACTOR       : K = 1 - RR-DENSITY / 8000                  *
003500* RR-APPROX-DENSITY : Naeherungsdichte (lineares Modell), kg/m3  *
003550* RR-HOEHENDICHTE   : einfache hoehenabh. Naeherung, kg/m3,      *
003560*                     3 Dezimalen                                *
003600*--------------------------------------------------------------*
003700 01  AIR-RESULT.
003800     05  RR-ID               PIC 9(04).
003900     05  RR-ID-ANZ REDEFINES RR-ID
004000                             PIC X(04).
004100     05  RR-DENSITY          PIC S9(02)V9(06).
004200     05  RR-K-FACTOR         PIC S9(01)V9(06).
004300     05  RR-APPROX-DENSITY   PIC S9(02)V9(06).
004350     05  RR-HOEHENDICHTE     PIC S9(02)V9(03).
004400     05  FILLER              PIC X(03).
