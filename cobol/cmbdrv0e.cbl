000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    CMBDRV0O.
000400 AUTHOR.        L. ORTH.
000500 INSTALLATION.  WSOFT LABORATORY SYSTEMS.
000600 DATE-WRITTEN.  1990-04-23.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* CMBDRV0O                                                       *
001200* Stapelverarbeitung Kombinatorik.  Liest COMBIN-IN satzweise,  *
001300* ruft COMBIN0M je Anfragesatz auf und schreibt das Ergebnis     *
001400* nach COMBIN-OUT.  Keine Steuersummen, keine Sortierung.        *
001500*                                                                 *
001600* Letzte Aenderung :: 2019-07-09                                 *
001700* Letzte Version   :: A.02.00                                    *
001800* Kurzbeschreibung :: Batchlauf Kombinatorik COMBIN-IN/OUT        *
001900* Auftrag          :: LABOR-4490                                 *
002000*                                                                 *
002100* Aenderungen (Version und Datum in Variable K-PROG-START         *
002200*              aendern)                                           *
002300*----------------------------------------------------------------*
002400* Vers.  | Datum      | von | Kommentar                          *
002500*--------|------------|-----|------------------------------------*
002600* A.00.00| 1990-04-23 | rb  | Neuerstellung - Testdriver SSFEIN0  *
002700* A.01.00| 1996-10-02 | dk  | Umbau auf satzweisen Batchlauf      *
002800* A.01.01| 1998-11-19 | kl  | Y2K-Pruefung Datumsfelder - o.B.    *
002900* A.01.02| 1999-01-07 | kl  | Y2K-Abschlusstest Modul bestanden   *
003000* A.02.00| 2019-07-09 | lor | CALL auf COMBIN0M, COMBIN-IN/OUT auf *
003100*        |            |     | CMBRECC.cpy umgestellt               *
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Eingabe  : Datei COMBIN-IN  - ein Anfragesatz je Zeile
003700* Ausgabe  : Datei COMBIN-OUT - ein Ergebnissatz je Zeile
003800* Abbruch  : LINK-RC = 9999 aus COMBIN0M -> Lauf wird beendet
003900*
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01                 IS TOP-OF-FORM
004600     SWITCH-15           IS ANZEIGE-VERSION
004700         ON STATUS IS SHOW-VERSION
004800     CLASS ALPHNUM IS "0123456789"
004900                      "abcdefghijklmnopqrstuvwxyz"
005000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005100                      " .,;-_!$%&/=*+".
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT COMBIN-IN      ASSIGN TO "COMBIN-IN"
005600                          ORGANIZATION IS LINE SEQUENTIAL
005700                          FILE STATUS  IS FILE-STATUS.
005800     SELECT COMBIN-OUT     ASSIGN TO "COMBIN-OUT"
005900                          ORGANIZATION IS LINE SEQUENTIAL
006000                          FILE STATUS  IS FILE-STATUS-OUT.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  COMBIN-IN
006500     LABEL RECORD IS STANDARD.
006600     COPY CMBRECC.
006700
006800 FD  COMBIN-OUT
006900     LABEL RECORD IS STANDARD.
007000 01  COMBIN-OUT-SATZ.
007100     05  AO-ID               PIC 9(04).
007200     05  AO-ID-ANZ REDEFINES AO-ID
007300                             PIC X(04).
007400     05  AO-RESULT           PIC 9(18).
007500     05  AO-ERROR            PIC X(01).
007600     05  FILLER              PIC X(07).
007700
007800 WORKING-STORAGE SECTION.
007900*--------------------------------------------------------------------*
008000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008100*--------------------------------------------------------------------*
008200 01          COMP-FELDER.
008300     05      C4-ANZ              PIC S9(04) COMP.
008400     05      C4-X.
008500      10                         PIC X VALUE LOW-VALUE.
008600      10     C4-X2               PIC X.
008700     05      C4-NUM REDEFINES C4-X
008800                                 PIC S9(04) COMP.
008900
009000     05      C9-GELESEN          PIC S9(09) COMP VALUE ZERO.
009050     05      C9-GESCHRIEBEN      PIC S9(09) COMP VALUE ZERO.
009080     05      FILLER              PIC X(04).
009200
009300*--------------------------------------------------------------------*
009400* Display-Felder: Praefix D
009500*--------------------------------------------------------------------*
009600 01          DISPLAY-FELDER.
009700     05      D-NUM4              PIC -9(04).
009750     05      D-NUM9              PIC  9(09).
009780     05      FILLER              PIC X(04).
009900
010000*--------------------------------------------------------------------*
010100* Felder mit konstantem Inhalt: Praefix K
010200*--------------------------------------------------------------------*
010300 01          KONSTANTE-FELDER.
010400     05      K-MODUL             PIC X(08)          VALUE "CMBDRV0O".
010450     05      FILLER              PIC X(04).
010500
010600*----------------------------------------------------------------*
010700* Conditional-Felder
010800*----------------------------------------------------------------*
010900 01          SCHALTER.
011000     05      FILE-STATUS         PIC X(02).
011100          88 FILE-OK                         VALUE "00".
011200          88 FILE-NOK                        VALUE "01" THRU "99".
011300     05      REC-STAT REDEFINES  FILE-STATUS.
011400        10   FILE-STATUS1        PIC X.
011500          88 FILE-EOF                        VALUE "1".
011600        10                       PIC X.
011700
011800     05      FILE-STATUS-OUT     PIC X(02).
011900          88 FILE-OUT-OK                     VALUE "00".
012000          88 FILE-OUT-NOK                    VALUE "01" THRU "99".
012100
012200     05      PRG-STATUS          PIC 9       VALUE ZERO.
012300          88 PRG-OK                          VALUE ZERO.
012350          88 PRG-ABBRUCH                     VALUE 2.
012380     05      FILLER              PIC X(02).
012500
012600 01          WORK-FELDER.
012700     05      W-COMBIN-RESULT.
012800         10  WR-ID               PIC 9(04).
012850         10  WR-RESULT           PIC 9(18).
012900         10  WR-ERROR            PIC X(01).
012950         10  FILLER              PIC X(04).
013000     05      FILLER              PIC X(04).
013100
013200*-- identisch zur LINKAGE SECTION von COMBIN0M - hier als
013300*-- WORKING-STORAGE, da CMBDRV0O das Modul ruft, nicht gerufen wird
013400 01     LINK-REC.
013500    05  LINK-HDR.
013600     10 LINK-RC                 PIC S9(04) COMP.
013650     10 FILLER                  PIC X(02).
013700    05  LINK-CMB-IN.
013800     10 LINK-CB-ID               PIC 9(04).
013850     10 LINK-CB-N                PIC 9(04).
013900     10 LINK-CB-K                PIC 9(04).
013950     10 LINK-CB-ORDER            PIC X(01).
014000     10 LINK-CB-REPEATS          PIC X(01).
014050     10 FILLER                  PIC X(02).
014300    05  LINK-CMB-OUT.
014400     10 LINK-CR2-RESULT          PIC 9(18).
014450     10 LINK-CR2-ERROR           PIC X(01).
014480     10 FILLER                  PIC X(02).
014600
014700 PROCEDURE DIVISION.
014800******************************************************************
014900* Steuerungs-Section
015000******************************************************************
015100 A100-STEUERUNG SECTION.
015200 A100-00.
015300     IF  SHOW-VERSION
015400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015500         STOP RUN
015600     END-IF
015700
015800     PERFORM B000-VORLAUF
015900     PERFORM B100-VERARBEITUNG
016000     PERFORM B090-ENDE
016100     STOP RUN
016200     .
016300 A100-99.
016400     EXIT.
016500
016600******************************************************************
016700* Vorlauf - Dateien oeffnen, erster Satz lesen
016800******************************************************************
016900 B000-VORLAUF SECTION.
017000 B000-00.
017100     OPEN INPUT  COMBIN-IN
017200     OPEN OUTPUT COMBIN-OUT
017300     IF  FILE-NOK OR FILE-OUT-NOK
017400         DISPLAY "CMBDRV0O: OPEN FEHLGESCHLAGEN - FILE-STATUS "
017500                  FILE-STATUS
017600         SET PRG-ABBRUCH TO TRUE
017700         EXIT SECTION
017800     END-IF
017900     PERFORM B200-LESE-COMBIN-IN THRU B200-99
018000     .
018100 B000-99.
018200     EXIT.
018300
018400******************************************************************
018500* Ende - Dateien schliessen, Satzstatistik anzeigen
018600******************************************************************
018700 B090-ENDE SECTION.
018800 B090-00.
018900     CLOSE COMBIN-IN
019000     CLOSE COMBIN-OUT
019100     MOVE C9-GELESEN     TO D-NUM9
019200     DISPLAY "CMBDRV0O: SAETZE GELESEN      " D-NUM9
019300     MOVE C9-GESCHRIEBEN TO D-NUM9
019400     DISPLAY "CMBDRV0O: SAETZE GESCHRIEBEN   " D-NUM9
019500     .
019600 B090-99.
019700     EXIT.
019800
019900******************************************************************
020000* Verarbeitung - satzweiser Lese-Rechne-Schreibe-Zyklus
020100******************************************************************
020200 B100-VERARBEITUNG SECTION.
020300 B100-00.
020400     IF PRG-ABBRUCH
020500        GO TO B100-99
020600     END-IF
020700 B100-10.
020800     IF  FILE-EOF
020900         GO TO B100-99
021000     END-IF
021100
021200     PERFORM C100-RUFE-COMBIN0M
021300     IF  PRG-ABBRUCH
021400         GO TO B100-99
021500     END-IF
021600
021700     PERFORM B300-SCHREIBE-COMBIN-OUT THRU B300-99
021800     PERFORM B200-LESE-COMBIN-IN      THRU B200-99
021900     GO TO B100-10
022000     .
022100 B100-99.
022200     EXIT.
022300
022400******************************************************************
022500* Lesen eines Anfragesatzes aus COMBIN-IN
022600******************************************************************
022700 B200-LESE-COMBIN-IN SECTION.
022800 B200-00.
022900     READ COMBIN-IN
023000         AT END
023100             SET FILE-EOF TO TRUE
023200         NOT AT END
023300             ADD 1 TO C9-GELESEN
023400     END-READ
023500     .
023600 B200-99.
023700     EXIT.
023800
023900******************************************************************
024000* Schreiben eines Ergebnissatzes nach COMBIN-OUT
024100******************************************************************
024200 B300-SCHREIBE-COMBIN-OUT SECTION.
024300 B300-00.
024400     MOVE WR-ID       TO AO-ID
024500     MOVE WR-RESULT   TO AO-RESULT
024600     MOVE WR-ERROR    TO AO-ERROR
024700     WRITE COMBIN-OUT-SATZ
024800     ADD 1 TO C9-GESCHRIEBEN
024900     .
025000 B300-99.
025100     EXIT.
025200
025300******************************************************************
025400* Aufruf des Rechenmoduls COMBIN0M je Anfragesatz
025500******************************************************************
025600 C100-RUFE-COMBIN0M SECTION.
025700 C100-00.
025800     MOVE ZERO          TO LINK-RC
025900     MOVE CB-ID          TO LINK-CB-ID
026000     MOVE CB-N           TO LINK-CB-N
026100     MOVE CB-K           TO LINK-CB-K
026200     MOVE CB-ORDER       TO LINK-CB-ORDER
026300     MOVE CB-REPEATS     TO LINK-CB-REPEATS
026400
026500     CALL "COMBIN0M" USING LINK-REC
026600
026700     EVALUATE LINK-RC
026800         WHEN 0
026900             MOVE CB-ID              TO WR-ID
027000             MOVE LINK-CR2-RESULT    TO WR-RESULT
027100             MOVE LINK-CR2-ERROR     TO WR-ERROR
027200         WHEN 9999
027300             MOVE CB-ID TO D-NUM4
027400             DISPLAY "CMBDRV0O: COMBIN0M ABBRUCH SATZ " D-NUM4
027500             SET PRG-ABBRUCH TO TRUE
027600         WHEN OTHER
027700             MOVE CB-ID TO D-NUM4
027800             DISPLAY "CMBDRV0O: UNBEKANNTER LINK-RC SATZ " D-NUM4
027900             SET PRG-ABBRUCH TO TRUE
028000     END-EVALUATE
028100     .
028200 C100-99.
028300     EXIT.
