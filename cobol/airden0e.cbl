000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    AIRDEN0M.
000400 AUTHOR.        R. BRANDT.
000500 INSTALLATION.  WSOFT LABORATORY SYSTEMS.
000600 DATE-WRITTEN.  1986-02-11.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* AIRDEN0M                                                       *
001200* Berechnung der Feuchtluftdichte nach CIPM-2007 sowie der        *
001300* Naeherungsdichte (lineares Modell) und des K-Faktors.           *
001400* Wird je Messsatz einmal von AIRDRV0O per CALL angestossen.      *
001500*                                                                 *
001600* Letzte Aenderung :: 2026-08-09                                 *
001700* Letzte Version   :: A.02.03                                    *
001800* Kurzbeschreibung :: Zwischenrundung aus D100-D165 entfernt      *
001900* Auftrag          :: LABOR-4471 LABOR-4472 LABOR-5117 LABOR-5164 *
002000*                                                                 *
002100* Aenderungen (Version und Datum in Variable K-PROG-START         *
002200*              aendern)                                           *
002300*----------------------------------------------------------------*
002400* Vers.  | Datum      | von | Kommentar                          *
002500*--------|------------|-----|------------------------------------*
002600* A.00.00| 1986-02-11 | rb  | Neuerstellung - lineares Modell nur *
002700* A.00.01| 1989-10-03 | rb  | K-Faktor aufgenommen                *
002800* A.01.00| 1994-03-22 | dk  | CIPM-81/91 Dampfdruckformel ergaenzt*
002900* A.01.01| 1998-11-19 | kl  | Y2K-Pruefung Datumsfelder - o.B.    *
003000* A.01.02| 1999-01-07 | kl  | Y2K-Abschlusstest Modul bestanden   *
003100* A.02.00| 2006-08-30 | mw  | Umstellung auf CIPM-2007-Formel     *
003200* A.02.01| 2019-05-14 | lor | CO2-Molanteil LINK-AR-CO2-FRACTION  *
003300*        |            |     | optional, Default 0,000400 je Satz  *
003320* A.02.02| 2026-02-17 | fk  | D165-HOEHENDICHTE (hoehenabhaengige *
003340*        |            |     | Naeherung, unabh. von CIPM) - neues *
003360*        |            |     | Eingabefeld AR-HOEHE-M aufgenommen  *
003370* A.02.03| 2026-08-09 | fk  | Revision: ROUNDED stand bislang auf  *
003372*        |            |     | jedem Zwischenschritt D100-D165 -    *
003374*        |            |     | jetzt nur noch auf dem jeweiligen    *
003376*        |            |     | Endergebnisfeld (RHO-DICHTE, APPROX- *
003378*        |            |     | DICHTE, HOEHENDICHTE, K-FAKTOR), lt. *
003379*        |            |     | Revision Pruefbericht PT-2291        *
003380*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* Eingabe  : ein Messsatz (Temperatur, Feuchte, Luftdruck, CO2, Hoehe)
003900* Ausgabe  : Dichte, K-Faktor, Naeherungsdichte, Hoehendichte - je LINK-REC
004000* Fehler   : LINK-RC = 9999, wenn Temperatur in Kelvin = Null waere
004100*
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01                 IS TOP-OF-FORM
004800     SWITCH-15           IS ANZEIGE-VERSION
004900         ON STATUS IS SHOW-VERSION
005000     CLASS ALPHNUM IS "0123456789"
005100                      "abcdefghijklmnopqrstuvwxyz"
005200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005300                      " .,;-_!$%&/=*+".
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200*--------------------------------------------------------------------*
006300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006400*--------------------------------------------------------------------*
006500 01          COMP-FELDER.
006600     05      C4-ANZ              PIC S9(04) COMP.
006700     05      C4-COUNT            PIC S9(04) COMP.
006800     05      C4-I1               PIC S9(04) COMP.
006900     05      C4-I2               PIC S9(04) COMP.
007000     05      C4-LEN              PIC S9(04) COMP.
007100     05      C4-PTR              PIC S9(04) COMP.
007200
007300     05      C4-X.
007400      10                         PIC X value low-value.
007500      10     C4-X2               PIC X.
007600     05      C4-NUM REDEFINES C4-X
007700                                 PIC S9(04) COMP.
007800
007900     05      C9-ANZ              PIC S9(09) COMP.
007950     05      C18-VAL             PIC S9(18) COMP.
007980     05      FILLER              PIC X(04).
008100
008200*--------------------------------------------------------------------*
008300* Display-Felder: Praefix D
008400*--------------------------------------------------------------------*
008500 01          DISPLAY-FELDER.
008600     05      D-NUM1              PIC  9.
008700     05      D-NUM4              PIC -9(04).
008750     05      D-DICHTE            PIC -9(02).9(06).
008780     05      FILLER              PIC X(04).
008900
009000*--------------------------------------------------------------------*
009100* Felder mit konstantem Inhalt: Praefix K
009200*--------------------------------------------------------------------*
009300 01          KONSTANTE-FELDER.
009400     05      K-MODUL             PIC X(08)          VALUE "AIRDEN0M".
009450     05      FILLER              PIC X(04).
009500
009600*--------------------------------------------------------------------*
009700* Physikalische Konstanten fuer CIPM-2007 (Praefix K-CIPM)
009800*--------------------------------------------------------------------*
009900 01          KONSTANTE-CIPM.
010000     05      K-GAS-KONSTANTE     PIC S9(1)V9(13) VALUE 8.3144721515152.
010100     05      K-MOLMASSE-LUFT     PIC S9(1)V9(08) VALUE 0.02896546.
010200     05      K-MOLMASSE-MOL REDEFINES K-MOLMASSE-LUFT
010300                                 PIC 9(1)V9(08).
010400     05      K-MOLMASSE-WASSER   PIC S9(1)V9(10) VALUE 0.0180152817.
010500     05      K-CO2-DEFAULT       PIC S9(1)V9(06) VALUE 0.000400.
010600     05      K-CO2-FAKTOR        PIC S9(2)V9(03) VALUE 12.011.
010700     05      K-KELVIN-OFFSET     PIC S9(3)V9(02) VALUE 273.15.
010800     05      K-STANDARD-RHO      PIC S9(4)V9(03) VALUE 8000.000.
010900
011000     05      K-SVP-A             PIC S9(1)V9(12) VALUE .000012378847.
011100     05      K-SVP-B             PIC S9(1)V9(09) VALUE -.019121316.
011200     05      K-SVP-C             PIC S9(2)V9(08) VALUE 33.93711047.
011300     05      K-SVP-D             PIC S9(4)V9(04) VALUE -6343.1645.
011400
011500     05      K-EF-ALPHA          PIC S9(1)V9(05) VALUE 1.00062.
011600     05      K-EF-BETA           PIC S9(1)V9(10) VALUE .0000000314.
011700     05      K-EF-GAMMA          PIC S9(1)V9(08) VALUE .00000056.
011800
011900     05      K-ZF-A0             PIC S9(1)V9(11) VALUE .00000158123.
012000     05      K-ZF-A1             PIC S9(1)V9(12) VALUE -.000000029331.
012100     05      K-ZF-A2             PIC S9(1)V9(14) VALUE .00000000011043.
012200     05      K-ZF-B0             PIC S9(1)V9(09) VALUE .000005707.
012300     05      K-ZF-B1             PIC S9(1)V9(11) VALUE -.00000002051.
012400     05      K-ZF-C0             PIC S9(1)V9(08) VALUE .00019898.
012500     05      K-ZF-C1             PIC S9(1)V9(09) VALUE -.000002376.
012600     05      K-ZF-D              PIC S9(1)V9(13) VALUE .0000000000183.
012700     05      K-ZF-E              PIC S9(1)V9(11) VALUE -.00000000765.
012800
012900     05      K-APPROX-Q1-FAKTOR  PIC S9(1)V9(05) VALUE .34848.
013000     05      K-APPROX-Q2-FAKTOR  PIC S9(1)V9(06) VALUE .009024.
013050     05      K-APPROX-Q2-EXP     PIC S9(1)V9(04) VALUE .0612.
013055     05      K-HOEHE-RHO0        PIC S9(1)V9(01) VALUE 1.2.
013060     05      K-HOEHE-Q1-FAKTOR   PIC S9(1)V9(10) VALUE -.0000118431.
013065     05      K-HOEHE-G           PIC S9(1)V9(02) VALUE 9.81.
013080     05      FILLER              PIC X(04).
013200
013300*----------------------------------------------------------------*
013400* Conditional-Felder
013500*----------------------------------------------------------------*
013600 01          SCHALTER.
013700     05      FILE-STATUS         PIC X(02).
013800          88 FILE-OK                         VALUE "00".
013900          88 FILE-NOK                        VALUE "01" THRU "99".
014000     05      REC-STAT REDEFINES  FILE-STATUS.
014100        10   FILE-STATUS1        PIC X.
014200          88 FILE-EOF                        VALUE "1".
014300        10                       PIC X.
014400
014500     05      PRG-STATUS          PIC 9.
014600          88 PRG-OK                          VALUE ZERO.
014700          88 PRG-ABBRUCH                     VALUE 2.
014800
014900     05      CO2-SCHALTER        PIC 9       VALUE ZERO.
015000          88 CO2-GELIEFERT                    VALUE 1.
015050          88 CO2-STANDARD                     VALUE ZERO.
015080     05      FILLER              PIC X(02).
015200
015300*--------------------------------------------------------------------*
015400* weitere Arbeitsfelder - Rechenfelder Praefix W
015500*--------------------------------------------------------------------*
015600 01          WORK-FELDER.
015700     05      W-DUMMY             PIC X(02).
015800     05      W-T-CELSIUS         PIC S9(03)V9(02).
015900     05      W-T-KELVIN          PIC S9(04)V9(02).
016000     05      W-HUMIDITY          PIC S9(01)V9(04).
016100     05      W-PRESSURE          PIC S9(06)V9(02).
016200     05      W-CO2-FRACTION      PIC S9(01)V9(06).
016300
016400     05      W-SVP-EXPARG        PIC S9(04)V9(08).
016500     05      W-SVP-PV            PIC S9(05)V9(06).
016600
016700     05      W-EF-FAKTOR         PIC S9(01)V9(08).
016800
016900     05      W-XV-MOLFRACT       PIC S9(01)V9(08).
017000
017100     05      W-MA-MOLMASSE       PIC S9(01)V9(08).
017200
017300     05      W-P-DURCH-T         PIC S9(04)V9(08).
017400     05      W-ZF-TERM1          PIC S9(02)V9(10).
017500     05      W-ZF-TERM2          PIC S9(02)V9(10).
017600     05      W-ZF-KOMPRESS       PIC S9(01)V9(10).
017700
017800     05      W-RHO-DICHTE        PIC S9(02)V9(06).
017900     05      W-K-FAKTOR          PIC S9(01)V9(06).
018000
018100     05      W-APPROX-Q1         PIC S9(04)V9(06).
018200     05      W-APPROX-Q2         PIC S9(04)V9(06).
018300     05      W-APPROX-Q3-EXPARG  PIC S9(02)V9(08).
018350     05      W-APPROX-DICHTE     PIC S9(02)V9(06).
018360     05      W-HOEHE-M           PIC S9(04)V9(02).
018365     05      W-HOEHE-EXPARG      PIC S9(01)V9(08).
018370     05      W-HOEHENDICHTE      PIC S9(02)V9(03).
018380     05      FILLER              PIC X(04).
018500
018600 LINKAGE SECTION.
018700*-->    Uebergabe aus Hauptprogramm AIRDRV0O
018800 01     LINK-REC.
018900    05  LINK-HDR.
019000     10 LINK-RC                 PIC S9(04) COMP.
019100*       0    = OK
019200*       9999 = Programmabbruch - Hauptprogramm muss reagieren
019250     10 FILLER                  PIC X(02).
019300    05  LINK-AIR-IN.
019400     10 LINK-AR-ID               PIC 9(04).
019500     10 LINK-AR-TEMP-C           PIC S9(03)V9(02).
019600     10 LINK-AR-HUMIDITY         PIC S9(01)V9(04).
019700     10 LINK-AR-PRESSURE-PA      PIC S9(06)V9(02).
019750     10 LINK-AR-CO2-FRACTION     PIC S9(01)V9(06).
019760     10 LINK-AR-HOEHE-M          PIC S9(04)V9(02).
019780     10 FILLER                  PIC X(02).
019900    05  LINK-AIR-OUT.
020000     10 LINK-RR-DENSITY          PIC S9(02)V9(06).
020100     10 LINK-RR-K-FACTOR         PIC S9(01)V9(06).
020150     10 LINK-RR-APPROX-DENSITY   PIC S9(02)V9(06).
020160     10 LINK-RR-HOEHENDICHTE     PIC S9(02)V9(03).
020180     10 FILLER                  PIC X(02).
020300
020400 PROCEDURE DIVISION USING LINK-REC.
020500******************************************************************
020600* Steuerungs-Section
020700******************************************************************
020800 A100-STEUERUNG SECTION.
020900 A100-00.
021000**  ---> wenn SWITCH-15 gesetzt ist, nur Versionsinfo zeigen
021100     IF  SHOW-VERSION
021200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
021300         EXIT PROGRAM
021400     END-IF
021500
021600     PERFORM B000-VORLAUF
021700     PERFORM B100-VERARBEITUNG
021800     PERFORM B090-ENDE
021900     EXIT PROGRAM
022000     .
022100 A100-99.
022200     EXIT.
022300
022400******************************************************************
022500* Vorlauf - Initialisierung, Uebernahme der Eingabefelder
022600******************************************************************
022700 B000-VORLAUF SECTION.
022800 B000-00.
022900     PERFORM C000-INIT
023000     PERFORM C010-UEBERNAHME
023100     .
023200 B000-99.
023300     EXIT.
023400
023500******************************************************************
023600* Ende - Ergebnis zuruecklegen
023700******************************************************************
023800 B090-ENDE SECTION.
023900 B090-00.
024000     IF PRG-ABBRUCH
024100        MOVE 9999           TO LINK-RC
024200     ELSE
024300        MOVE ZERO           TO LINK-RC
024400        MOVE W-RHO-DICHTE    TO LINK-RR-DENSITY
024500        MOVE W-K-FAKTOR      TO LINK-RR-K-FACTOR
024600        MOVE W-APPROX-DICHTE TO LINK-RR-APPROX-DENSITY
024650        MOVE W-HOEHENDICHTE  TO LINK-RR-HOEHENDICHTE
024700     END-IF
024800     .
024900 B090-99.
025000     EXIT.
025100
025200******************************************************************
025300* Verarbeitung - Berechnungskette CIPM-2007 und Naeherungsmodell
025400******************************************************************
025500 B100-VERARBEITUNG SECTION.
025600 B100-00.
025700     IF  W-T-KELVIN = ZERO
025800         DISPLAY "AIRDEN0M: Temperatur in Kelvin = Null - Abbruch"
025900         SET PRG-ABBRUCH TO TRUE
026000         EXIT SECTION
026100     END-IF
026200
026300     PERFORM D100-SAETTDAMPFDRUCK THRU D100-99
026400     PERFORM D110-ANREICHFAKTOR   THRU D110-99
026500     PERFORM D120-MOLANTEIL-WDAMPF THRU D120-99
026600     PERFORM D130-MOLMASSE-TROCKEN THRU D130-99
026700     PERFORM D140-KOMPRESSFAKTOR  THRU D140-99
026800     PERFORM D150-FEUCHTLUFTDICHTE THRU D150-99
026900     PERFORM D160-NAEHERUNGSDICHTE THRU D160-99
026950     PERFORM D165-HOEHENDICHTE    THRU D165-99
027000     PERFORM D170-KFAKTOR         THRU D170-99
027100     .
027200 B100-99.
027300     EXIT.
027400
027500******************************************************************
027600* D100 - Saettigungsdampfdruck Pv (CIPM-2007, T in Kelvin)
027700*         Pv = e ** (A*T*T + B*T + C + D/T)
027750* A.02.03 fk - ROUNDED hier entfernt (Zwischenergebnis, siehe Kopf)
027800******************************************************************
027900 D100-SAETTDAMPFDRUCK SECTION.
028000 D100-00.
028100     COMPUTE W-SVP-EXPARG =
028200             (K-SVP-A * W-T-KELVIN * W-T-KELVIN)
028300           + (K-SVP-B * W-T-KELVIN)
028400           +  K-SVP-C
028500           + (K-SVP-D / W-T-KELVIN)
028600
028700     COMPUTE W-SVP-PV = FUNCTION EXP(W-SVP-EXPARG)
028800     .
028900 D100-99.
029000     EXIT.
029100
029200******************************************************************
029300* D110 - Anreicherungsfaktor f = alpha + beta*p + gamma*t*t
029400******************************************************************
029500 D110-ANREICHFAKTOR SECTION.
029600 D110-00.
029700     COMPUTE W-EF-FAKTOR =
029800             K-EF-ALPHA
029900           + (K-EF-BETA  * W-PRESSURE)
030000           + (K-EF-GAMMA * W-T-CELSIUS * W-T-CELSIUS)
030100     .
030200 D110-99.
030300     EXIT.
030400
030500******************************************************************
030600* D120 - Molanteil Wasserdampf Xv = Feuchte * f * Pv / Luftdruck
030700******************************************************************
030800 D120-MOLANTEIL-WDAMPF SECTION.
030900 D120-00.
031000     COMPUTE W-XV-MOLFRACT =
031100             (W-HUMIDITY * W-EF-FAKTOR * W-SVP-PV) / W-PRESSURE
031200     .
031300 D120-99.
031400     EXIT.
031500
031600******************************************************************
031700* D130 - Molmasse trockene Luft, korrigiert um CO2-Molanteil
031800*         Ma = Molmasse-Luft + 12,011 * (CO2 - 0,0004) * 0,01
031900*         (Faktor 0,01 bewusst uebernommen - siehe Anlage LABOR-4472)
032000******************************************************************
032100 D130-MOLMASSE-TROCKEN SECTION.
032200 D130-00.
032300     COMPUTE W-MA-MOLMASSE =
032400             K-MOLMASSE-LUFT
032500           + (K-CO2-FAKTOR * (W-CO2-FRACTION - K-CO2-DEFAULT) * 0.01)
032600     .
032700 D130-99.
032800     EXIT.
032900
033000******************************************************************
033100* D140 - Kompressibilitaetsfaktor Z
033200******************************************************************
033300 D140-KOMPRESSFAKTOR SECTION.
033400 D140-00.
033500     COMPUTE W-P-DURCH-T = W-PRESSURE / W-T-KELVIN
033600
033700     COMPUTE W-ZF-TERM1 =
033800               K-ZF-A0
033900             + (K-ZF-A1 * W-T-CELSIUS)
034000             + (K-ZF-A2 * W-T-CELSIUS * W-T-CELSIUS)
034100             + ((K-ZF-B0 + (K-ZF-B1 * W-T-CELSIUS)) * W-XV-MOLFRACT)
034200             + ((K-ZF-C0 + (K-ZF-C1 * W-T-CELSIUS))
034300                          * W-XV-MOLFRACT * W-XV-MOLFRACT)
034400
034500     COMPUTE W-ZF-TERM2 =
034600               K-ZF-D + (K-ZF-E * W-XV-MOLFRACT * W-XV-MOLFRACT)
034700
034800     COMPUTE W-ZF-KOMPRESS =
034900             1 - (W-P-DURCH-T * W-ZF-TERM1)
035000               + (W-P-DURCH-T * W-P-DURCH-T * W-ZF-TERM2)
035100     .
035200 D140-99.
035300     EXIT.
035400
035500******************************************************************
035600* D150 - Feuchtluftdichte
035700*         rho = (p*Ma)/(Z*R*T) * (1 - Xv*(1 - Mw/Ma))
035800******************************************************************
035900 D150-FEUCHTLUFTDICHTE SECTION.
036000 D150-00.
036100     COMPUTE W-RHO-DICHTE ROUNDED =
036200             ((W-PRESSURE * W-MA-MOLMASSE)
036300                 / (W-ZF-KOMPRESS * K-GAS-KONSTANTE * W-T-KELVIN))
036400           * (1 - (W-XV-MOLFRACT
036500                      * (1 - (K-MOLMASSE-WASSER / W-MA-MOLMASSE))))
036600     .
036700 D150-99.
036800     EXIT.
036900
037000******************************************************************
037100* D160 - Naeherungsdichte (lineares Modell, unabhaengig von CIPM)
037200*         Q1 = 0,34848*p/100
037300*         Q2 = 0,009024*(Feuchte*100)*e**(0,0612*t)
037400*         Q3 = T (Kelvin)
037500*         Naeherung = (Q1-Q2)/Q3
037600******************************************************************
037700 D160-NAEHERUNGSDICHTE SECTION.
037800 D160-00.
037900     COMPUTE W-APPROX-Q1 = (K-APPROX-Q1-FAKTOR * W-PRESSURE)
038000                                     / 100
038100
038200     COMPUTE W-APPROX-Q3-EXPARG =
038300             K-APPROX-Q2-EXP * W-T-CELSIUS
038400
038500     COMPUTE W-APPROX-Q2 =
038600             K-APPROX-Q2-FAKTOR * (W-HUMIDITY * 100)
038700                                 * FUNCTION EXP(W-APPROX-Q3-EXPARG)
038800
038900     COMPUTE W-APPROX-DICHTE ROUNDED =
039000             (W-APPROX-Q1 - W-APPROX-Q2) / W-T-KELVIN
039100     .
039200 D160-99.
039300     EXIT.
039400
039410******************************************************************
039420* D165 - einfache hoehenabhaengige Naeherungsdichte
039430*         (unabhaengig von CIPM und von D160; Aenderung H-A.02.02)
039440*         Q1 = (-1,2/101325) * 9,81 * h
039450*         Hoehendichte = 1,2 * e**Q1, auf 3 Dezimalen gerundet
039460******************************************************************
039470 D165-HOEHENDICHTE SECTION.
039480 D165-00.
039490     COMPUTE W-HOEHE-EXPARG =
039500             K-HOEHE-Q1-FAKTOR * K-HOEHE-G * W-HOEHE-M
039510
039520     COMPUTE W-HOEHENDICHTE ROUNDED =
039530             K-HOEHE-RHO0 * FUNCTION EXP(W-HOEHE-EXPARG)
039540     .
039550 D165-99.
039560     EXIT.
039570
039580******************************************************************
039600* D170 - K-Faktor K = 1 - rho/8000
039700******************************************************************
039800 D170-KFAKTOR SECTION.
039900 D170-00.
040000     COMPUTE W-K-FAKTOR ROUNDED = 1 - (W-RHO-DICHTE / K-STANDARD-RHO)
040100     .
040200 D170-99.
040300     EXIT.
040400
040500******************************************************************
040600* Initialisierung von Feldern und Strukturen
040700******************************************************************
040800 C000-INIT SECTION.
040900 C000-00.
041000     INITIALIZE SCHALTER
041100                WORK-FELDER
041200     .
041300 C000-99.
041400     EXIT.
041500
041600******************************************************************
041700* Uebernahme der Eingabefelder aus LINK-REC, CO2-Default pruefen
041800******************************************************************
041900 C010-UEBERNAHME SECTION.
042000 C010-00.
042100     MOVE LINK-AR-TEMP-C            TO W-T-CELSIUS
042200     COMPUTE W-T-KELVIN ROUNDED     = W-T-CELSIUS + K-KELVIN-OFFSET
042300     MOVE LINK-AR-HUMIDITY          TO W-HUMIDITY
042400     MOVE LINK-AR-PRESSURE-PA       TO W-PRESSURE
042450     MOVE LINK-AR-HOEHE-M           TO W-HOEHE-M
042500
042600     IF LINK-AR-CO2-FRACTION = ZERO
042700        SET CO2-STANDARD  TO TRUE
042800        MOVE K-CO2-DEFAULT TO W-CO2-FRACTION
042900     ELSE
043000        SET CO2-GELIEFERT TO TRUE
043100        MOVE LINK-AR-CO2-FRACTION TO W-CO2-FRACTION
043200     END-IF
043300     .
043400 C010-99.
043500     EXIT.
