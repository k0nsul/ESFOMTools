000100*--------------------------------------------------------------*
000200* CMBRECC    - Satzbilder fuer Kombinatorik-Anfragen            *
000300*              (COMBIN-REQUEST / COMBIN-RESULT)                  *
000400*--------------------------------------------------------------*
000500* Letzte Aenderung :: 1990-04-23                               *
000600* Aenderungen:                                                 *
000700*-------|----------|-----|---------------------------------------
000800*A.00.00|1990-04-23| rb  | Neuerstellung - Kombinatorik-Satz
000900*A.00.01|1996-10-02| dk  | Kennzeichen CB-REPEATS aufgenommen
001000*A.00.02|1999-02-15| kl  | Y2K - keine Datumsfelder betroffen
001100*-------|----------|-----|---------------------------------------
001200*
001300* CB-ID      : laufende Satznummer der Anfrage
001400* CB-N       : Maechtigkeit der Grundmenge n
001500* CB-K       : Groesse der Teilmenge k (0 = nicht angegeben)
001600* CB-ORDER   : Y/N - Reihenfolge relevant
001700* CB-REPEATS : Y/N - Wiederholungen zugelassen
001800*--------------------------------------------------------------*
001900 01  COMBIN-REQUEST.
002000     05  CB-ID               PIC 9(04).
002100     05  CB-ID-ANZ REDEFINES CB-ID
002200                             PIC X(04).
002300     05  CB-N                PIC 9(04).
002400     05  CB-K                PIC 9(04).
002500     05  CB-ORDER            PIC X(01).
002600         88  CB-ORDER-YES        VALUE "Y".
002700         88  CB-ORDER-NO         VALUE "N".
002800     05  CB-REPEATS          PIC X(01).
002900         88  CB-REPEATS-YES      VALUE "Y".
003000         88  CB-REPEATS-NO       VALUE "N".
003100     05  FILLER              PIC X(10).
003200*--------------------------------------------------------------*
003300* COMBIN-RESULT - Ausgabesatz Rechenmodul COMBIN0M               *
003400*                                                                *
003500* CR2-ID     : Echo CB-ID                                        *
003600* CR2-RESULT : Ergebniswert (Permutationen/Kombinationen/...)    *
003700* CR2-ERROR  : Y = Eingabe ungueltig (k > n), sonst N             *
003800*--------------------------------------------------------------*
003900 01  COMBIN-RESULT.
004000     05  CR2-ID              PIC 9(04).
004100     05  CR2-ID-ANZ REDEFINES CR2-ID
004200                             PIC X(04).
004300     05  CR2-RESULT          PIC 9(18).
004400     05  CR2-ERROR           PIC X(01).
004500         88  CR2-ERROR-YES       VALUE "Y".
004600         88  CR2-ERROR-NO        VALUE "N".
004700     05  FILLER              PIC X(07).
