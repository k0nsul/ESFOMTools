000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    AIRDRV0O.
000400 AUTHOR.        K. LENZ.
000500 INSTALLATION.  WSOFT LABORATORY SYSTEMS.
000600 DATE-WRITTEN.  1986-02-11.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* AIRDRV0O                                                       *
001200* Stapelverarbeitung Luftdichte-Messungen.  Liest AIR-IN satz-   *
001300* weise, ruft AIRDEN0M fuer jeden Messsatz auf und schreibt das  *
001400* Ergebnis nach AIR-OUT.  Keine Steuersummen, keine Sortierung.  *
001500*                                                                 *
001600* Letzte Aenderung :: 2026-02-17                                 *
001700* Letzte Version   :: G.02.02                                    *
001800* Kurzbeschreibung :: AO-HOEHENDICHTE / LINK-AR-HOEHE-M ergaenzt  *
001900* Auftrag          :: LABOR-4471 LABOR-5117                      *
002000*                                                                 *
002100* Aenderungen (Version und Datum in Variable K-PROG-START         *
002200*              aendern)                                           *
002300*----------------------------------------------------------------*
002400* Vers.  | Datum      | von | Kommentar                          *
002500*--------|------------|-----|------------------------------------*
002600* G.00.00| 1986-02-11 | rb  | Neuerstellung - Testdriver SSFANO0  *
002700* G.01.00| 1994-03-22 | dk  | Umbau auf satzweisen Batchlauf      *
002800* G.01.01| 1998-11-19 | kl  | Y2K-Pruefung Datumsfelder - o.B.    *
002900* G.01.02| 1999-01-07 | kl  | Y2K-Abschlusstest Modul bestanden   *
003000* G.02.00| 2006-08-30 | mw  | CALL auf AIRDEN0M (CIPM-2007)       *
003100* G.02.01| 2019-05-14 | lor | AIR-IN/AIR-OUT auf AIRRECC.cpy      *
003200*        |            |     | umgestellt, FD-Felder entfallen     *
003220* G.02.02| 2026-02-17 | fk  | AO-HOEHENDICHTE im Ausgabesatz und  *
003240*        |            |     | LINK-AR-HOEHE-M/LINK-RR-HOEHEN-     *
003260*        |            |     | DICHTE im LINK-REC ergaenzt         *
003300*----------------------------------------------------------------*
003400*
003500* Programmbeschreibung
003600* --------------------
003700* Eingabe  : Datei AIR-IN  - ein Messsatz je Zeile (AIR-READING)
003800* Ausgabe  : Datei AIR-OUT - ein Ergebnissatz je Zeile (AIR-RESULT)
003900* Abbruch  : LINK-RC = 9999 aus AIRDEN0M -> Lauf wird beendet
004000*
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01                 IS TOP-OF-FORM
004700     SWITCH-15           IS ANZEIGE-VERSION
004800         ON STATUS IS SHOW-VERSION
004900     CLASS ALPHNUM IS "0123456789"
005000                      "abcdefghijklmnopqrstuvwxyz"
005100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005200                      " .,;-_!$%&/=*+".
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT AIR-IN       ASSIGN TO "AIR-IN"
005700                          ORGANIZATION IS LINE SEQUENTIAL
005800                          FILE STATUS  IS FILE-STATUS.
005900     SELECT AIR-OUT       ASSIGN TO "AIR-OUT"
006000                          ORGANIZATION IS LINE SEQUENTIAL
006100                          FILE STATUS  IS FILE-STATUS-OUT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  AIR-IN
006600     LABEL RECORD IS STANDARD.
006700     COPY AIRRECC.
006800
006900 FD  AIR-OUT
007000     LABEL RECORD IS STANDARD.
007100 01  AIR-OUT-SATZ.
007150     05  AO-ID               PIC 9(04).
007180     05  AO-ID-ANZ REDEFINES AO-ID
007190                         PIC X(04).
007300     05  AO-DENSITY          PIC S9(02)V9(06).
007400     05  AO-K-FACTOR         PIC S9(01)V9(06).
007500     05  AO-APPROX-DENSITY   PIC S9(02)V9(06).
007550     05  AO-HOEHENDICHTE     PIC S9(02)V9(03).
007600     05  FILLER              PIC X(03).
007700
007800 WORKING-STORAGE SECTION.
007900*--------------------------------------------------------------------*
008000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008100*--------------------------------------------------------------------*
008200 01          COMP-FELDER.
008300     05      C4-ANZ              PIC S9(04) COMP.
008400     05      C4-COUNT            PIC S9(04) COMP VALUE ZERO.
008500     05      C4-X.
008600      10                         PIC X VALUE LOW-VALUE.
008700      10     C4-X2               PIC X.
008800     05      C4-NUM REDEFINES C4-X
008900                                 PIC S9(04) COMP.
009000
009100     05      C9-GELESEN          PIC S9(09) COMP VALUE ZERO.
009150     05      C9-GESCHRIEBEN      PIC S9(09) COMP VALUE ZERO.
009180     05      FILLER              PIC X(04).
009300
009400*--------------------------------------------------------------------*
009500* Display-Felder: Praefix D
009600*--------------------------------------------------------------------*
009700 01          DISPLAY-FELDER.
009800     05      D-NUM4              PIC -9(04).
009850     05      D-NUM9              PIC  9(09).
009880     05      FILLER              PIC X(04).
010000
010100*--------------------------------------------------------------------*
010200* Felder mit konstantem Inhalt: Praefix K
010300*--------------------------------------------------------------------*
010400 01          KONSTANTE-FELDER.
010500     05      K-MODUL             PIC X(08)          VALUE "AIRDRV0O".
010550     05      FILLER              PIC X(04).
010600
010700*----------------------------------------------------------------*
010800* Conditional-Felder
010900*----------------------------------------------------------------*
011000 01          SCHALTER.
011100     05      FILE-STATUS         PIC X(02).
011200          88 FILE-OK                         VALUE "00".
011300          88 FILE-NOK                        VALUE "01" THRU "99".
011400     05      REC-STAT REDEFINES  FILE-STATUS.
011500        10   FILE-STATUS1        PIC X.
011600          88 FILE-EOF                        VALUE "1".
011700        10                       PIC X.
011800
011900     05      FILE-STATUS-OUT     PIC X(02).
012000          88 FILE-OUT-OK                     VALUE "00".
012100          88 FILE-OUT-NOK                    VALUE "01" THRU "99".
012200
012300     05      PRG-STATUS          PIC 9       VALUE ZERO.
012400          88 PRG-OK                          VALUE ZERO.
012450          88 PRG-ABBRUCH                     VALUE 2.
012480     05      FILLER              PIC X(02).
012600
012700 01          WORK-FELDER.
012800     05      W-AIR-RESULT.
012900         10  WR-ID               PIC 9(04).
012950         10  WR-DENSITY          PIC S9(02)V9(06).
012970         10  WR-K-FACTOR         PIC S9(01)V9(06).
012985         10  WR-APPROX-DENSITY   PIC S9(02)V9(06).
012987         10  WR-HOEHENDICHTE     PIC S9(02)V9(03).
012990         10  FILLER              PIC X(04).
013200     05      FILLER              PIC X(04).
013300
013400*-- identisch zur LINKAGE SECTION von AIRDEN0M - hier als
013500*-- WORKING-STORAGE, da AIRDRV0O das Modul ruft, nicht gerufen wird
013600 01     LINK-REC.
013700    05  LINK-HDR.
013800     10 LINK-RC                 PIC S9(04) COMP.
013820     10 FILLER                  PIC X(02).
013900    05  LINK-AIR-IN.
014000     10 LINK-AR-ID               PIC 9(04).
014100     10 LINK-AR-TEMP-C           PIC S9(03)V9(02).
014200     10 LINK-AR-HUMIDITY         PIC S9(01)V9(04).
014300     10 LINK-AR-PRESSURE-PA      PIC S9(06)V9(02).
014350     10 LINK-AR-CO2-FRACTION     PIC S9(01)V9(06).
014360     10 LINK-AR-HOEHE-M          PIC S9(04)V9(02).
014380     10 FILLER                  PIC X(02).
014500    05  LINK-AIR-OUT.
014600     10 LINK-RR-DENSITY          PIC S9(02)V9(06).
014650     10 LINK-RR-K-FACTOR         PIC S9(01)V9(06).
014680     10 LINK-RR-APPROX-DENSITY   PIC S9(02)V9(06).
014685     10 LINK-RR-HOEHENDICHTE     PIC S9(02)V9(03).
014690     10 FILLER                  PIC X(02).
014900
015000 PROCEDURE DIVISION.
015100******************************************************************
015200* Steuerungs-Section
015300******************************************************************
015400 A100-STEUERUNG SECTION.
015500 A100-00.
015600     IF  SHOW-VERSION
015700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015800         STOP RUN
015900     END-IF
016000
016100     PERFORM B000-VORLAUF
016200     PERFORM B100-VERARBEITUNG
016300     PERFORM B090-ENDE
016400     STOP RUN
016500     .
016600 A100-99.
016700     EXIT.
016800
016900******************************************************************
017000* Vorlauf - Dateien oeffnen, erster Satz lesen
017100******************************************************************
017200 B000-VORLAUF SECTION.
017300 B000-00.
017400     OPEN INPUT  AIR-IN
017500     OPEN OUTPUT AIR-OUT
017600     IF  FILE-NOK OR FILE-OUT-NOK
017700         DISPLAY "AIRDRV0O: OPEN FEHLGESCHLAGEN - FILE-STATUS "
017800                  FILE-STATUS
017900         SET PRG-ABBRUCH TO TRUE
018000         EXIT SECTION
018100     END-IF
018200     PERFORM B200-LESE-AIR-IN THRU B200-99
018300     .
018400 B000-99.
018500     EXIT.
018600
018700******************************************************************
018800* Ende - Dateien schliessen, Satzstatistik anzeigen
018900******************************************************************
019000 B090-ENDE SECTION.
019100 B090-00.
019200     CLOSE AIR-IN
019300     CLOSE AIR-OUT
019400     MOVE C9-GELESEN     TO D-NUM9
019500     DISPLAY "AIRDRV0O: SAETZE GELESEN      " D-NUM9
019600     MOVE C9-GESCHRIEBEN TO D-NUM9
019700     DISPLAY "AIRDRV0O: SAETZE GESCHRIEBEN   " D-NUM9
019800     .
019900 B090-99.
020000     EXIT.
020100
020200******************************************************************
020300* Verarbeitung - satzweiser Lese-Rechne-Schreibe-Zyklus
020400******************************************************************
020500 B100-VERARBEITUNG SECTION.
020600 B100-00.
020700     IF PRG-ABBRUCH
020800        GO TO B100-99
020900     END-IF
021000 B100-10.
021100     IF  FILE-EOF
021200         GO TO B100-99
021300     END-IF
021400
021500     PERFORM C100-RUFE-AIRDEN0M
021600     IF  PRG-ABBRUCH
021700         GO TO B100-99
021800     END-IF
021900
022000     PERFORM B300-SCHREIBE-AIR-OUT THRU B300-99
022100     PERFORM B200-LESE-AIR-IN      THRU B200-99
022200     GO TO B100-10
022300     .
022400 B100-99.
022500     EXIT.
022600
022700******************************************************************
022800* Lesen eines Messsatzes aus AIR-IN
022900******************************************************************
023000 B200-LESE-AIR-IN SECTION.
023100 B200-00.
023200     READ AIR-IN
023300         AT END
023400             SET FILE-EOF TO TRUE
023500         NOT AT END
023600             ADD 1 TO C9-GELESEN
023700     END-READ
023800     .
023900 B200-99.
024000     EXIT.
024100
024200******************************************************************
024300* Schreiben eines Ergebnissatzes nach AIR-OUT
024400******************************************************************
024500 B300-SCHREIBE-AIR-OUT SECTION.
024600 B300-00.
024700     MOVE WR-ID               TO AO-ID
024800     MOVE WR-DENSITY          TO AO-DENSITY
024900     MOVE WR-K-FACTOR         TO AO-K-FACTOR
025000     MOVE WR-APPROX-DENSITY   TO AO-APPROX-DENSITY
025050     MOVE WR-HOEHENDICHTE     TO AO-HOEHENDICHTE
025100     WRITE AIR-OUT-SATZ
025200     ADD 1 TO C9-GESCHRIEBEN
025300     .
025400 B300-99.
025500     EXIT.
025600
025700******************************************************************
025800* Aufruf des Rechenmoduls AIRDEN0M je Messsatz
025900******************************************************************
026000 C100-RUFE-AIRDEN0M SECTION.
026100 C100-00.
026200     MOVE ZERO             TO LINK-RC
026300     MOVE AR-ID             TO LINK-AR-ID
026400     MOVE AR-TEMP-C         TO LINK-AR-TEMP-C
026500     MOVE AR-HUMIDITY       TO LINK-AR-HUMIDITY
026600     MOVE AR-PRESSURE-PA    TO LINK-AR-PRESSURE-PA
026700     MOVE AR-CO2-FRACTION   TO LINK-AR-CO2-FRACTION
026750     MOVE AR-HOEHE-M        TO LINK-AR-HOEHE-M
026800
026900     CALL "AIRDEN0M" USING LINK-REC
027000
027100     EVALUATE LINK-RC
027200         WHEN 0
027300             MOVE AR-ID              TO WR-ID
027400             MOVE LINK-RR-DENSITY    TO WR-DENSITY
027500             MOVE LINK-RR-K-FACTOR   TO WR-K-FACTOR
027600             MOVE LINK-RR-APPROX-DENSITY
027700                                     TO WR-APPROX-DENSITY
027720             MOVE LINK-RR-HOEHENDICHTE
027740                                     TO WR-HOEHENDICHTE
027800         WHEN 9999
027900             MOVE AR-ID TO D-NUM4
028000             DISPLAY "AIRDRV0O: AIRDEN0M ABBRUCH SATZ " D-NUM4
028100             SET PRG-ABBRUCH TO TRUE
028200         WHEN OTHER
028300             MOVE AR-ID TO D-NUM4
028400             DISPLAY "AIRDRV0O: UNBEKANNTER LINK-RC SATZ " D-NUM4
028500             SET PRG-ABBRUCH TO TRUE
028600     END-EVALUATE
028700     .
028800 C100-99.
028900     EXIT.
